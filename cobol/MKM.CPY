000100*--------------------------------------------------------------*
000200* MKM  --  MARKETS LIST RECORD (U3)                             *
000300*   ONE FREE-FORM LINE PER MARKET: "ID  TVKEY  ITEMKEY", FIELDS *
000400*   SEPARATED BY RUNS OF WHITESPACE.  THE RAW LINE IS READ INTO *
000500*   MKM-LINE-IN AND UNSTRUNG INTO MKM-FIELDS BY C110-VALIDATE-  *
000600*   MARKET.  '#' AND BLANK LINES ARE COMMENTS (SKIPPED).        *
000650*   2007-03-12 RJC MKT-0120 - WIDENED TO THE MARKET-MASTER      *
000660*   LAYOUT USED ON THE OLD TI-990 SYSTEM (SEE THE WNA/WNK       *
000670*   FAMILY) - SEE MKTSCHED/MKTGOLDN MODIFICATION HISTORY.       *
000700*--------------------------------------------------------------*
000800     05  MKM-LINE-IN             PIC X(80).
000850     05  MKM-LINE-IN-R REDEFINES MKM-LINE-IN.
000860         10  MKM-LI-COL-1-20     PIC X(20).
000870         10  MKM-LI-COL-21-40    PIC X(20).
000880         10  MKM-LI-COL-41-80    PIC X(40).
000900     05  FILLER                  PIC X(04).
001000*--------------------------------------------------------------*
001100* PARSED FIELDS (POST-UNSTRING) -- PREFIX MKM                   *
001200*--------------------------------------------------------------*
001300     05  MKM-FIELDS.
001400         10  MKM-MARKET-ID       PIC X(20).
001500         10  MKM-TV-KEY          PIC X(20).
001600         10  MKM-ITEM-KEY        PIC X(30).
001700     05  MKM-FIELD-CNT           PIC S9(4) COMP VALUE ZERO.
001710         88  MKM-ALL-FIELDS-PRESENT     VALUE 3.
001720         88  MKM-FIELDS-SHORT           VALUE 0 THRU 2.
001800     05  FILLER                  PIC X(04).
001900*--------------------------------------------------------------*
002000* MASTER-RECORD EXPANSION AREA -- PREFIX MKM-MST.  NOT ON THE   *
002100* INCOMING FEED TODAY; CARRIED FOR THE DAY THE MARKETS LIST     *
002200* GROWS A REAL MASTER FILE INSTEAD OF A FLAT TEXT LIST.         *
002300*--------------------------------------------------------------*
002400     05  MKM-MASTER-EXPANSION.
002500         10  MKM-EXCHANGE-CODE      PIC X(04) VALUE SPACES.
002600         10  MKM-REGION-CODE        PIC X(02) VALUE SPACES.
002700         10  MKM-TIME-ZONE-CODE     PIC X(03) VALUE SPACES.
002800         10  MKM-COUNTRY-CODE       PIC X(02) VALUE SPACES.
002900         10  MKM-ACTIVE-SW          PIC X     VALUE "Y".
003000             88  MKM-ACTIVE             VALUE "Y".
003100             88  MKM-INACTIVE           VALUE "N".
003200         10  MKM-SOURCE-SYSTEM      PIC X(08) VALUE SPACES.
003300         10  MKM-LAST-MAINT-DATE    PIC 9(08) VALUE ZERO.
003400         10  MKM-LAST-MAINT-USER    PIC X(08) VALUE SPACES.
003500         10  MKM-RECORD-TYPE        PIC X     VALUE "M".
003600             88  MKM-TYPE-MARKET        VALUE "M".
003700             88  MKM-TYPE-COMMENT       VALUE "#".
003800         10  MKM-RESERVED-1         PIC X(20) VALUE SPACES.
003900     05  FILLER                  PIC X(04).
