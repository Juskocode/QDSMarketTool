000100*--------------------------------------------------------------*
000200* MKV  --  PER-MINUTE OUTPUT RECORD (U8/U9)                     *
000300*   "HH:MM:SS EPOCH STATE", 1440 LINES PER FILE, ONE PER MINUTE *
000400*   OF THE UTC DAY.  SHARED BY MKTSCHED (LIVE PER-MARKET FILES) *
000500*   AND MKTGOLDN (GOLDEN REFERENCE FILES) THROUGH U800-MINUTE-  *
000600*   LOOP; THE ONLY DIFFERENCE IS WS-VECTOR-NAME.                *
000650*   2007-03-12 RJC MKT-0120 - WIDENED WITH A MINUTE-             *
000660*   CLASSIFICATION AREA SO A LATER DIFF UTILITY CAN TELL AN      *
000670*   OPEN MINUTE FROM A GRACE-WINDOW MINUTE - SEE MKTSCHED/       *
000680*   MKTGOLDN MODIFICATION HISTORY.                               *
000700*--------------------------------------------------------------*
000800     05  MKV-LINE                PIC X(30).
000900     05  FILLER                  PIC X(04).
001000*--------------------------------------------------------------*
001100* BUILD AREA -- PREFIX MKV                                      *
001200*--------------------------------------------------------------*
001300     05  MKV-BUILD.
001400         10  MKV-TIME-TEXT       PIC X(08).
001410             15  MKV-TIME-HH     PIC X(02).
001420             15  FILLER          PIC X.
001430             15  MKV-TIME-MI     PIC X(02).
001440             15  FILLER          PIC X.
001450             15  MKV-TIME-SS     PIC X(02).
001500         10  FILLER              PIC X     VALUE SPACE.
001600         10  MKV-EPOCH           PIC 9(10).
001700         10  FILLER              PIC X     VALUE SPACE.
001800         10  MKV-STATE           PIC 9.
001810             88  MKV-MINUTE-OPEN         VALUE 1.
001820             88  MKV-MINUTE-CLOSED       VALUE 0.
001900     05  FILLER                  PIC X(04).
002000*--------------------------------------------------------------*
002100* MINUTE-CLASSIFICATION EXPANSION AREA -- PREFIX MKV-CLS.  NOT  *
002200* PART OF THE LINE WRITTEN TO DISK TODAY.                       *
002300*--------------------------------------------------------------*
002400     05  MKV-CLASSIFICATION.
002500         10  MKV-GRACE-FLAG         PIC X     VALUE "N".
002600             88  MKV-IN-GRACE-WINDOW     VALUE "Y".
002700         10  MKV-SOURCE-CODE        PIC X     VALUE "L".
002800             88  MKV-SOURCE-LIVE         VALUE "L".
002900             88  MKV-SOURCE-GOLDEN       VALUE "G".
003000         10  MKV-RESERVED-1         PIC X(18) VALUE SPACES.
003100     05  FILLER                  PIC X(04).
