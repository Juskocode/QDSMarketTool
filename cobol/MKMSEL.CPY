000100     SELECT MARKETLIST-FILE ASSIGN TO "MKTMKTS"
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKM-STATUS.
