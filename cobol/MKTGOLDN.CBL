000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MKTGOLDN.
000300 AUTHOR. K. L. DEMBSKI.
000400 INSTALLATION. DATA-PROCESSING-CENTER.
000500 DATE-WRITTEN. 1994-06-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900* REMARKS:                                                       *
001000*   GOLDEN-VECTOR REGRESSION GENERATOR FOR THE MARKET-SCHEDULE   *
001100*   JOB.  FOR EVERY KEY IN THE AGGREGATED SCHEDULE DATASET AND   *
001200*   EVERY "TV." KEY IN THE PROPERTIES FALLBACK FILE, RUNS THE    *
001300*   SAME MINUTE-BY-MINUTE STATE COMPUTATION MKTSCHED USES AND    *
001400*   WRITES A REFERENCE VECTOR FILE.  QA DIFFS THESE AGAINST      *
001500*   RECORDED GOLDEN COPIES AFTER EVERY CHANGE TO THE SCANNER OR  *
001600*   THE STATE LOGIC.  A KEY THAT FAILS TO PRODUCE A VECTOR IS    *
001700*   LOGGED AS A WARNING AND SKIPPED - IT DOES NOT ABEND THE RUN. *
001800*----------------------------------------------------------------*
001900*  MODIFICATION HISTORY:                                         *
002000*----------------------------------------------------------------*
002100* DATE       BY   TICKET     DESCRIPTION                     TAG *
002200*----------------------------------------------------------------*
002300* 1994-06-09 KLD  MKT-0059   NEUERSTELLUNG - GOLDEN VECTOR JOB    000010
002400*                            SPLIT OUT OF MKTSCHED SO QA COULD    000020
002500*                            RUN IT WITHOUT TOUCHING LIVE FEEDS.  000030
002600* 1995-03-27 KLD  MKT-0063   PICKS UP THE SAME FIRST-DEFINITION-  000040
002700*                            WINS RULE AS MKTSCHED'S LOADER.      000050
002800* 1996-11-04 DWP  MKT-0074   PROPERTIES-SIDE GOLDEN PASS ADDED    000060
002900*                            (WAS DATASET-SIDE ONLY).             000070
003000* 1998-12-01 DWP  MKT-0089   Y2K: WS-RUN-CENTURY DERIVED FROM     000080
003100*                            THE SYSTEM CLOCK, NOT HARD-CODED.    000090
003200* 1999-02-08 DWP  MKT-0091   Y2K FOLLOW-UP - GOLDEN FILE NAMES    000100
003300*                            RE-VERIFIED ACROSS THE ROLLOVER.     000110
003400* 2002-04-17 SNC  MKT-0106   PER-KEY FAILURES NOW WARN AND        000120
003500*                            CONTINUE INSTEAD OF ABENDING THE     000130
003600*                            WHOLE GOLDEN PASS.                   000140
003700* 2005-09-22 SNC  MKT-0117   GOLDEN FILE NAMES MOVED UNDER        000150
003800*                            "CSV/" AND "PROPS/" SUBDIRECTORIES.  000160
003900* 2007-03-12 RJC  MKT-0120   DATASET/PROPERTIES/VECTOR RECORDS    000170
004000*                            WIDENED TO FULL MASTER-RECORD WIDTH  000180
004100*                            PER DP STANDARDS REVIEW.             000190
004200* 2007-03-12 RJC  MKT-0121   SCAN CONSTANTS IN THE SHARED INTERVAL000200
004300*                            COPYBOOK DROPPED TO 77-LEVEL AHEAD OF000210
004400*                            THE 01 TABLES, SHOP STYLE.           000220
004500* 2008-07-30 RJC  MKT-0122   GOLDEN CSV/PROPS FILE NAMES NOW BUILT000230
004600*                            WITH STRING DELIMITED BY SPACE SO A  000240
004700*                            SHORT KEY DOES NOT LEAVE BLANKS      000250
004800*                            BEFORE THE DATE SUFFIX.              000260
004900* 2010-02-18 RJC  MKT-0123   RUNNING COUNTERS CONVERTED FROM COMP 000270
005000*                            TO COMP-3 TO MATCH THE SHOP COUNTER  000280
005100*                            STANDARD.                            000290
005200* 2012-05-04 RJC  MKT-0125   REPLACED INVALID SET TO LITERAL      000300
005300*                            SYNTAX IN THE TABLE-LOOKUP PARAGRAPHS000310
005400*                            WITH MOVE - COMPILER QA SWEEP.       000320
005500* 2013-09-18 RJC  MKT-0126   GROUP-LOOP END POINTER MOVED TO MK-  000330
005600*                            TOK-RUN-END - WS-SUB WAS BEING       000340
005700*                            CLOBBERED BY U140'S DIVIDE SCRATCH   000350
005800*                            USE (SAME BUG AS MKTSCHED).          000360
005900* 2014-02-11 RJC  MKT-0127   RUN CENTURY NOW SET BY A WINDOW RULE 000370
006000*                            OFF THE 2-DIGIT SYSTEM YEAR - SAME   000380
006100*                            FIX AS MKTSCHED.                     000390
006200*----------------------------------------------------------------*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-RS6000.
006600 OBJECT-COMPUTER. IBM-RS6000.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 IS MKT-TEST-MODE-SWITCH
007000         ON STATUS IS MKT-TEST-MODE
007100         OFF STATUS IS MKT-PRODUCTION-MODE
007200     CLASS MKT-DIGITS IS "0123456789"
007300     CLASS MKT-TOKEN-LETTERS IS "PRA".
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     COPY MKDSEL.
007700     COPY MKPSEL.
007800     COPY MKVSEL.
007900     COPY MKLSEL.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  DATASET-FILE
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS
008500     LABEL RECORDS ARE STANDARD.
008600 01  MKD-RECORD.
008700     COPY MKD.
008800 FD  PROPERTIES-FILE
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS
009100     LABEL RECORDS ARE STANDARD.
009200 01  MKP-RECORD.
009300     COPY MKP.
009400 FD  VECTOR-FILE
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS
009700     LABEL RECORDS ARE STANDARD.
009800 01  MKV-RECORD.
009900     COPY MKV.
010000 FD  LOG-FILE
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS
010300     LABEL RECORDS ARE STANDARD.
010400 01  MKL-RECORD.
010500     05  MKL-LINE                PIC X(80).
010600     05  FILLER                  PIC X(04).
010700 WORKING-STORAGE SECTION.
010800     COPY MKTOKTAB.
010900*----------------------------------------------------------------*
011000* FILE STATUS SWITCHES.                                          *
011100*----------------------------------------------------------------*
011200 01  MKD-STATUS                  PIC X(02) VALUE SPACES.
011300     88  MKD-OK                          VALUE "00".
011400     88  MKD-EOF                         VALUE "10".
011500     88  MKD-NOFILE                      VALUE "35".
011600 01  MKP-STATUS                  PIC X(02) VALUE SPACES.
011700     88  MKP-OK                          VALUE "00".
011800     88  MKP-EOF                         VALUE "10".
011900     88  MKP-NOFILE                      VALUE "35".
012000 01  MKV-STATUS                  PIC X(02) VALUE SPACES.
012100     88  MKV-OK                          VALUE "00".
012200 01  MKL-STATUS                  PIC X(02) VALUE SPACES.
012300     88  MKL-OK                          VALUE "00".
012400     88  MKL-NOFILE                      VALUE "35".
012500*----------------------------------------------------------------*
012600* DYNAMIC FILE NAME FOR THE GOLDEN VECTOR FILE - PREFIX WS       *
012700*   2008-07-30 RJC MKT-0122 - NAME IS NOW BUILT WITH STRING ...  *
012800*   DELIMITED BY SPACE SO THE TRAILING BLANKS ON THE 20-BYTE KEY *
012900*   FIELD DO NOT LAND IN THE FILE NAME -- OLD MOVE-BASED BUILD   *
013000*   LEFT 17-19 BLANKS BEFORE THE DATE SUFFIX ON EVERY KEY        *
013100*   SHORTER THAN 20 (SEE MOD. HISTORY MKT-0122).                 *
013200*----------------------------------------------------------------*
013300 01  WS-VECTOR-NAME              PIC X(50) VALUE SPACES.
013400 01  WS-VECTOR-NAME-R REDEFINES WS-VECTOR-NAME.
013500     05  WS-VECTOR-NAME-DIR      PIC X(20).
013600     05  WS-VECTOR-NAME-REST     PIC X(30).
013700 01  WS-VECTOR-DATE-8            PIC 9(08) VALUE ZERO.
013800*----------------------------------------------------------------*
013900* DATASET-SIDE KEY TABLE (U4, RE-HOSTED FOR THE GOLDEN PASS).    *
014000*----------------------------------------------------------------*
014100 01  MK-DATASET-TABLE.
014200     05  MK-DATASET-COUNT        PIC S9(6) COMP-3 VALUE ZEROS.
014300     05  MK-DATASET-ENTRY OCCURS 1000 TIMES INDEXED BY MK-DS-IDX.
014400         10  MK-DS-KEY           PIC X(20).
014500         10  MK-DS-TOKEN         PIC X(60).
014600     05  FILLER                  PIC X(04).
014700*----------------------------------------------------------------*
014800* PROPERTIES-SIDE KEY TABLE (U5, RE-HOSTED FOR THE GOLDEN PASS). *
014900*----------------------------------------------------------------*
015000 01  MK-PROPS-TABLE.
015100     05  MK-PROPS-COUNT          PIC S9(6) COMP-3 VALUE ZEROS.
015200     05  MK-PROPS-ENTRY OCCURS 1000 TIMES INDEXED BY MK-PR-IDX.
015300         10  MK-PR-KEY           PIC X(20).
015400         10  MK-PR-TOKEN         PIC X(60).
015500     05  FILLER                  PIC X(04).
015600*----------------------------------------------------------------*
015700* MISCELLANEOUS COUNTERS AND SWITCHES -- PREFIX WS               *
015800*----------------------------------------------------------------*
015900 01  WS-COUNTERS.
016000     05  WS-CSV-KEY-CNT          PIC S9(6) COMP-3 VALUE ZEROS.
016100     05  WS-CSV-FILE-CNT         PIC S9(6) COMP-3 VALUE ZEROS.
016200     05  WS-PROPS-KEY-CNT        PIC S9(6) COMP-3 VALUE ZEROS.
016300     05  WS-PROPS-FILE-CNT       PIC S9(6) COMP-3 VALUE ZEROS.
016400     05  WS-MINUTE-IDX           PIC S9(4) COMP VALUE ZERO.
016500     05  WS-SUB                  PIC S9(4) COMP VALUE ZERO.
016600     05  WS-FOUND-IDX            PIC S9(4) COMP VALUE ZERO.
016700     05  FILLER                  PIC X(04).
016800 01  WS-SWITCHES.
016900     05  WS-FOUND-FLAG           PIC X     VALUE "N".
017000         88  WS-FOUND                VALUE "Y".
017100     05  WS-PREV-STATE-FLAG      PIC X     VALUE "N".
017200         88  WS-PREV-STATE-UNSET     VALUE "Y".
017300     05  FILLER                  PIC X(04).
017400*----------------------------------------------------------------*
017500* CURRENT-KEY WORK AREA -- PREFIX WS-CUR                         *
017600*----------------------------------------------------------------*
017700 01  WS-CURRENT-MARKET.
017800     05  WS-CUR-TV-KEY           PIC X(20).
017900     05  WS-CUR-TOKEN            PIC X(60).
018000     05  WS-CUR-PREV-STATE       PIC 9.
018100     05  WS-CUR-NEW-STATE        PIC 9.
018200     05  FILLER                  PIC X(04).
018300*----------------------------------------------------------------*
018400* RUN CLOCK -- SAME SHAPE AS MKTSCHED'S (SEE U600 THERE).        *
018500*----------------------------------------------------------------*
018600 01  WS-SYSTEM-DATE              PIC 9(06) VALUE ZERO.
018700 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
018800     05  WS-SYS-YY               PIC 9(02).
018900     05  WS-SYS-MM               PIC 9(02).
019000     05  WS-SYS-DD               PIC 9(02).
019100 01  WS-SYSTEM-TIME              PIC 9(08) VALUE ZERO.
019200 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
019300     05  WS-SYS-HH               PIC 9(02).
019400     05  WS-SYS-MI               PIC 9(02).
019500     05  WS-SYS-SS               PIC 9(02).
019600     05  WS-SYS-HS               PIC 9(02).
019700 01  WS-RUN-CENTURY              PIC 9(02) COMP VALUE ZERO.
019800 01  WS-RUN-YEAR                 PIC 9(04) COMP VALUE ZERO.
019900 01  WS-RUN-MONTH                PIC 9(02) COMP VALUE ZERO.
020000 01  WS-RUN-DAY                  PIC 9(02) COMP VALUE ZERO.
020100 01  WS-RUN-DATE-8               PIC 9(08) VALUE ZERO.
020200 01  WS-JULIAN-DAY-NUM           PIC S9(9) COMP VALUE ZERO.
020300 01  WS-EPOCH-DAY-NUM            PIC S9(9) COMP VALUE ZERO.
020400 01  WS-MIDNIGHT-EPOCH           PIC S9(9) COMP VALUE ZERO.
020500 01  WS-JULIAN-WORK.
020600     05  WS-JW-A                 PIC S9(9) COMP VALUE ZERO.
020700     05  WS-JW-Y                 PIC S9(9) COMP VALUE ZERO.
020800     05  WS-JW-M                 PIC S9(9) COMP VALUE ZERO.
020900     05  FILLER                  PIC X(04).
021000 01  WS-NOW-HHMM                 PIC 9(4) VALUE ZERO.
021100 01  WS-PLUS-GRACE-HHMM          PIC 9(4) VALUE ZERO.
021200 01  WS-MINUS-GRACE-HHMM         PIC 9(4) VALUE ZERO.
021300*----------------------------------------------------------------*
021400* LOG-LINE / SUMMARY BUILD AREA -- PREFIX WS-LOG                 *
021500*----------------------------------------------------------------*
021600 01  WS-LOG-BUILD.
021700     05  WS-LOG-TIMESTAMP        PIC X(19).
021800     05  FILLER                  PIC X     VALUE SPACE.
021900     05  WS-LOG-LEVEL            PIC X(05).
022000     05  FILLER                  PIC X     VALUE SPACE.
022100     05  WS-LOG-TEXT             PIC X(54).
022200     05  FILLER                  PIC X(04).
022300 01  WS-SUMMARY-LINE             PIC X(100) VALUE SPACES.
022400 01  WS-EDIT-4                   PIC ZZZ9.
022500 01  WS-EDIT-4-R REDEFINES WS-EDIT-4 PIC X(04).
022600 PROCEDURE DIVISION.
022700 A000-STEUERUNG SECTION.
022800 A000-00.
022900     IF  MKT-TEST-MODE
023000         DISPLAY "MKTGOLDN RUNNING IN TEST MODE"
023100     END-IF
023200     PERFORM B000-INITIALIZE
023300     PERFORM C500-GOLDEN-CSV-PASS
023400     PERFORM C600-GOLDEN-PROPS-PASS
023500     PERFORM E200-WRITE-SUMMARY
023600     STOP RUN
023700     .
023800 A000-99.
023900     EXIT.
024000*----------------------------------------------------------------*
024100* B000-INITIALIZE -- LOAD THE DATASET AND PROPERTIES TABLES AND  *
024200* COMPUTE THE RUN CLOCK.  NO STATE FILE, NO FEED FILE - THE      *
024300* GOLDEN PASS NEVER TOUCHES LIVE OUTPUTS.                        *
024400*----------------------------------------------------------------*
024500 B000-INITIALIZE SECTION.
024600 B000-00.
024700     PERFORM U600-COMPUTE-RUN-CLOCK
024800     PERFORM B200-LOAD-DATASET
024900     PERFORM B220-LOAD-PROPERTIES
025000     OPEN EXTEND LOG-FILE
025100     IF NOT MKL-OK AND NOT MKL-NOFILE
025200         CONTINUE
025300     END-IF
025400     IF MKL-NOFILE
025500         OPEN OUTPUT LOG-FILE
025600     END-IF
025700     .
025800 B000-99.
025900     EXIT.
026000*----------------------------------------------------------------*
026100* B200-LOAD-DATASET (U4) -- SAME RULES AS MKTSCHED'S LOADER.     *
026200*----------------------------------------------------------------*
026300 B200-LOAD-DATASET SECTION.
026400 B200-00.
026500     MOVE ZERO TO MK-DATASET-COUNT
026600     OPEN INPUT DATASET-FILE
026700     IF MKD-NOFILE
026800         GO TO B200-99
026900     END-IF
027000     READ DATASET-FILE
027100         AT END SET MKD-EOF TO TRUE
027200     END-READ
027300     PERFORM B205-DATASET-LOOP THRU B205-99
027400         UNTIL MKD-EOF
027500     CLOSE DATASET-FILE
027600     .
027700 B200-99.
027800     EXIT.
027900 B205-DATASET-LOOP SECTION.
028000 B205-00.
028100     PERFORM B210-PARSE-DATASET-LINE
028200     READ DATASET-FILE
028300         AT END SET MKD-EOF TO TRUE
028400     END-READ
028500     .
028600 B205-99.
028700     EXIT.
028800 B210-PARSE-DATASET-LINE SECTION.
028900 B210-00.
029000     MOVE SPACES TO MKD-FIELDS
029100     MOVE ZERO TO MKD-FIELD-CNT
029200     UNSTRING MKD-LINE-IN DELIMITED BY ","
029300         INTO MKD-TOKEN, MKD-COL2, MKD-COL3, MKD-TV-ALL
029400         TALLYING IN MKD-FIELD-CNT
029500     END-UNSTRING
029600     IF MKD-FIELD-CNT < 4
029700         GO TO B210-99
029800     END-IF
029900     IF MKD-TOKEN = "TOKEN" OR MKD-TOKEN = SPACES
030000         GO TO B210-99
030100     END-IF
030200     IF MKD-TV-ALL = SPACES
030300         GO TO B210-99
030400     END-IF
030500     PERFORM B215-SPLIT-TV-ALL
030600     .
030700 B210-99.
030800     EXIT.
030900 B215-SPLIT-TV-ALL SECTION.
031000 B215-00.
031100     MOVE 1 TO MK-TOK-POS
031200     MOVE ZERO TO MK-TOK-LEN
031300     INSPECT MKD-TV-ALL TALLYING MK-TOK-LEN
031400         FOR CHARACTERS BEFORE SPACE
031500     IF MK-TOK-LEN = ZERO
031600         MOVE LENGTH OF MKD-TV-ALL TO MK-TOK-LEN
031700     END-IF
031800 B215-10.
031900     IF MK-TOK-POS > MK-TOK-LEN
032000         GO TO B215-99
032100     END-IF
032200     UNSTRING MKD-TV-ALL DELIMITED BY ";"
032300         INTO MK-TOK-DIGIT-RUN
032400         WITH POINTER MK-TOK-POS
032500     END-UNSTRING
032600     MOVE SPACES TO WS-CUR-TV-KEY
032700     MOVE MK-TOK-DIGIT-RUN TO WS-CUR-TV-KEY
032800     PERFORM Z100-TRIM-LEADING
032900     PERFORM Z200-TRUNCATE-AT-AT-SIGN
033000     IF WS-CUR-TV-KEY NOT = SPACES
033100         PERFORM B216-INSERT-DATASET-KEY
033200     END-IF
033300     MOVE SPACES TO MK-TOK-DIGIT-RUN
033400     GO TO B215-10
033500     .
033600 B215-99.
033700     EXIT.
033800 B216-INSERT-DATASET-KEY SECTION.
033900 B216-00.
034000     MOVE "N" TO WS-FOUND-FLAG
034100     PERFORM B217-CHECK-ONE-DS-KEY
034200         VARYING MK-DS-IDX FROM 1 BY 1
034300         UNTIL MK-DS-IDX > MK-DATASET-COUNT
034400     IF NOT WS-FOUND AND MK-DATASET-COUNT < 1000
034500         ADD 1 TO MK-DATASET-COUNT
034600         MOVE WS-CUR-TV-KEY TO MK-DS-KEY (MK-DATASET-COUNT)
034700         MOVE MKD-TOKEN TO MK-DS-TOKEN (MK-DATASET-COUNT)
034800     END-IF
034900     .
035000 B216-99.
035100     EXIT.
035200 B217-CHECK-ONE-DS-KEY SECTION.
035300 B217-00.
035400     IF MK-DS-KEY (MK-DS-IDX) = WS-CUR-TV-KEY
035500         MOVE "Y" TO WS-FOUND-FLAG
035600     END-IF
035700     .
035800 B217-99.
035900     EXIT.
036000*----------------------------------------------------------------*
036100* B220-LOAD-PROPERTIES (U5) -- SAME RULES AS MKTSCHED'S LOADER.  *
036200*----------------------------------------------------------------*
036300 B220-LOAD-PROPERTIES SECTION.
036400 B220-00.
036500     MOVE ZERO TO MK-PROPS-COUNT
036600     OPEN INPUT PROPERTIES-FILE
036700     IF MKP-NOFILE
036800         GO TO B220-99
036900     END-IF
037000     READ PROPERTIES-FILE
037100         AT END SET MKP-EOF TO TRUE
037200     END-READ
037300     PERFORM B225-PROPS-LOOP THRU B225-99
037400         UNTIL MKP-EOF
037500     CLOSE PROPERTIES-FILE
037600     .
037700 B220-99.
037800     EXIT.
037900 B225-PROPS-LOOP SECTION.
038000 B225-00.
038100     PERFORM B221-PARSE-PROPS-LINE
038200     READ PROPERTIES-FILE
038300         AT END SET MKP-EOF TO TRUE
038400     END-READ
038500     .
038600 B225-99.
038700     EXIT.
038800 B221-PARSE-PROPS-LINE SECTION.
038900 B221-00.
039000     IF MKP-LINE-IN = SPACES
039100         GO TO B221-99
039200     END-IF
039300     IF MKP-LINE-IN (1:1) = "#"
039400         GO TO B221-99
039500     END-IF
039600     MOVE ZERO TO MKP-EQUALS-PTR
039700     MOVE SPACES TO MKP-KEY MKP-RHS
039800     MOVE 1 TO MKP-EQUALS-PTR
039900     UNSTRING MKP-LINE-IN DELIMITED BY "="
040000         INTO MKP-KEY
040100         WITH POINTER MKP-EQUALS-PTR
040200     END-UNSTRING
040300     IF MKP-KEY (1:3) NOT = "TV."
040400         GO TO B221-99
040500     END-IF
040600     IF MKP-EQUALS-PTR <= LENGTH OF MKP-LINE-IN
040700         MOVE MKP-LINE-IN (MKP-EQUALS-PTR:) TO MKP-RHS
040800     END-IF
040900     PERFORM B222-EXTRACT-TOKEN
041000     .
041100 B221-99.
041200     EXIT.
041300 B222-EXTRACT-TOKEN SECTION.
041400 B222-00.
041500     MOVE SPACES TO WS-CUR-TOKEN
041600     MOVE ZERO TO WS-SUB
041700     INSPECT MKP-RHS TALLYING WS-SUB FOR ALL "0="
041800     IF WS-SUB > ZERO
041900         PERFORM B223-TOKEN-AFTER-ZERO-EQUALS
042000     ELSE
042100         MOVE ZERO TO WS-SUB
042200         INSPECT MKP-RHS TALLYING WS-SUB FOR ALL "0000+0000"
042300         IF WS-SUB > ZERO
042400             MOVE "0000+0000" TO WS-CUR-TOKEN
042500         ELSE
042600             MOVE MKP-RHS TO MK-TOK-TEXT
042700             PERFORM U100-PARSE-TOKEN
042800             MOVE MKP-RHS TO WS-CUR-TOKEN
042900         END-IF
043000     END-IF
043100     IF WS-CUR-TOKEN NOT = SPACES
043200         PERFORM B224-INSERT-PROPS-KEY
043300     END-IF
043400     .
043500 B222-99.
043600     EXIT.
043700 B223-TOKEN-AFTER-ZERO-EQUALS SECTION.
043800 B223-00.
043900     MOVE 1 TO MKP-EQUALS-PTR
044000     UNSTRING MKP-RHS DELIMITED BY "0="
044100         INTO MK-TOK-DIGIT-RUN
044200         WITH POINTER MKP-EQUALS-PTR
044300     END-UNSTRING
044400     MOVE SPACES TO MK-TOK-TEXT
044500     IF MKP-EQUALS-PTR <= LENGTH OF MKP-RHS
044600         UNSTRING MKP-RHS (MKP-EQUALS-PTR:) DELIMITED BY ";"
044700             INTO MK-TOK-TEXT
044800         END-UNSTRING
044900     END-IF
045000     PERFORM Z300-STRIP-TO-TOKEN-CHARS
045100     MOVE MK-TOK-TEXT TO WS-CUR-TOKEN
045200     .
045300 B223-99.
045400     EXIT.
045500 B224-INSERT-PROPS-KEY SECTION.
045600 B224-00.
045700     MOVE "N" TO WS-FOUND-FLAG
045800     PERFORM B226-CHECK-ONE-PR-KEY
045900         VARYING MK-PR-IDX FROM 1 BY 1
046000         UNTIL MK-PR-IDX > MK-PROPS-COUNT
046100     IF NOT WS-FOUND AND MK-PROPS-COUNT < 1000
046200         ADD 1 TO MK-PROPS-COUNT
046300         MOVE MKP-KEY TO MK-PR-KEY (MK-PROPS-COUNT)
046400         MOVE WS-CUR-TOKEN TO MK-PR-TOKEN (MK-PROPS-COUNT)
046500     END-IF
046600     .
046700 B224-99.
046800     EXIT.
046900 B226-CHECK-ONE-PR-KEY SECTION.
047000 B226-00.
047100     IF MK-PR-KEY (MK-PR-IDX) = MKP-KEY
047200         MOVE "Y" TO WS-FOUND-FLAG
047300     END-IF
047400     .
047500 B226-99.
047600     EXIT.
047700*----------------------------------------------------------------*
047800* C500-GOLDEN-CSV-PASS (U9, DATASET SIDE) -- ONE VECTOR FILE PER *
047900* DATASET-TABLE KEY, NAMED CSV/GOLDEN_CSV_<KEY>_<DATE>.TXT.      *
048000*----------------------------------------------------------------*
048100 C500-GOLDEN-CSV-PASS SECTION.
048200 C500-00.
048300     MOVE ZERO TO WS-CSV-KEY-CNT
048400     MOVE ZERO TO WS-CSV-FILE-CNT
048500     IF MK-DATASET-COUNT = ZERO
048600         GO TO C500-99
048700     END-IF
048800     PERFORM C510-GOLDEN-ONE-CSV-KEY
048900         VARYING MK-DS-IDX FROM 1 BY 1
049000         UNTIL MK-DS-IDX > MK-DATASET-COUNT
049100     .
049200 C500-99.
049300     EXIT.
049400*----------------------------------------------------------------*
049500* C510-GOLDEN-ONE-CSV-KEY -- BUILD THE FILE NAME, PARSE THE      *
049600* TOKEN AND RUN THE MINUTE LOOP.  A WRITE FAILURE (BAD KEY, BAD  *
049700* DIRECTORY) IS LOGGED AS A WARNING AND THE PASS CONTINUES.      *
049800*----------------------------------------------------------------*
049900 C510-GOLDEN-ONE-CSV-KEY SECTION.
050000 C510-00.
050100     ADD 1 TO WS-CSV-KEY-CNT
050200     MOVE MK-DS-KEY (MK-DS-IDX) TO WS-CUR-TV-KEY
050300     PERFORM Z500-STRIP-TV-PREFIX
050400     MOVE WS-RUN-DATE-8 TO WS-VECTOR-DATE-8
050500     MOVE SPACES TO WS-VECTOR-NAME
050600     STRING "csv/golden_csv_" DELIMITED BY SIZE,
050700            WS-CUR-TV-KEY DELIMITED BY SPACE,
050800            "_" DELIMITED BY SIZE,
050900            WS-VECTOR-DATE-8 DELIMITED BY SIZE,
051000            ".TXT" DELIMITED BY SIZE
051100         INTO WS-VECTOR-NAME
051200     MOVE MK-DS-TOKEN (MK-DS-IDX) TO MK-TOK-TEXT
051300     PERFORM U100-PARSE-TOKEN
051400     OPEN OUTPUT VECTOR-FILE
051500     IF NOT MKV-OK
051600         MOVE "COULD NOT OPEN GOLDEN CSV VECTOR FILE" TO WS-LOG-TEXT
051700         PERFORM Z900-LOG-LINE
051800         GO TO C510-99
051900     END-IF
052000     SET WS-PREV-STATE-UNSET TO TRUE
052100     MOVE 0 TO WS-CUR-PREV-STATE
052200     PERFORM U800-MINUTE-LOOP
052300     CLOSE VECTOR-FILE
052400     ADD 1 TO WS-CSV-FILE-CNT
052500     .
052600 C510-99.
052700     EXIT.
052800*----------------------------------------------------------------*
052900* C600-GOLDEN-PROPS-PASS (U9, PROPERTIES SIDE) -- SAME SHAPE,    *
053000* NAMED PROPS/GOLDEN_PROPS_<KEY>_<DATE>.TXT.                     *
053100*----------------------------------------------------------------*
053200 C600-GOLDEN-PROPS-PASS SECTION.
053300 C600-00.
053400     MOVE ZERO TO WS-PROPS-KEY-CNT
053500     MOVE ZERO TO WS-PROPS-FILE-CNT
053600     IF MK-PROPS-COUNT = ZERO
053700         GO TO C600-99
053800     END-IF
053900     PERFORM C610-GOLDEN-ONE-PROPS-KEY
054000         VARYING MK-PR-IDX FROM 1 BY 1
054100         UNTIL MK-PR-IDX > MK-PROPS-COUNT
054200     .
054300 C600-99.
054400     EXIT.
054500 C610-GOLDEN-ONE-PROPS-KEY SECTION.
054600 C610-00.
054700     ADD 1 TO WS-PROPS-KEY-CNT
054800     MOVE MK-PR-KEY (MK-PR-IDX) TO WS-CUR-TV-KEY
054900     PERFORM Z500-STRIP-TV-PREFIX
055000     MOVE WS-RUN-DATE-8 TO WS-VECTOR-DATE-8
055100     MOVE SPACES TO WS-VECTOR-NAME
055200     STRING "props/golden_props_" DELIMITED BY SIZE,
055300            WS-CUR-TV-KEY DELIMITED BY SPACE,
055400            "_" DELIMITED BY SIZE,
055500            WS-VECTOR-DATE-8 DELIMITED BY SIZE,
055600            ".TXT" DELIMITED BY SIZE
055700         INTO WS-VECTOR-NAME
055800     MOVE MK-PR-TOKEN (MK-PR-IDX) TO MK-TOK-TEXT
055900     PERFORM U100-PARSE-TOKEN
056000     OPEN OUTPUT VECTOR-FILE
056100     IF NOT MKV-OK
056200         MOVE "COULD NOT OPEN GOLDEN PROPS VECTOR FILE" TO WS-LOG-TEXT
056300         PERFORM Z900-LOG-LINE
056400         GO TO C610-99
056500     END-IF
056600     SET WS-PREV-STATE-UNSET TO TRUE
056700     MOVE 0 TO WS-CUR-PREV-STATE
056800     PERFORM U800-MINUTE-LOOP
056900     CLOSE VECTOR-FILE
057000     ADD 1 TO WS-PROPS-FILE-CNT
057100     .
057200 C610-99.
057300     EXIT.
057400*----------------------------------------------------------------*
057500* E200-WRITE-SUMMARY -- "GOLDEN OK DATE=... CSV_KEYS=...          *
057600* CSV_FILES=... PROPS_KEYS=... PROPS_FILES=..." TO STDOUT/LOG.   *
057700*----------------------------------------------------------------*
057800 E200-WRITE-SUMMARY SECTION.
057900 E200-00.
058000     MOVE SPACES TO WS-SUMMARY-LINE
058100     MOVE WS-CSV-KEY-CNT TO WS-EDIT-4
058200     STRING "GOLDEN OK date=" DELIMITED BY SIZE,
058300            WS-RUN-DATE-8 DELIMITED BY SIZE,
058400            " csv_keys=" DELIMITED BY SIZE,
058500            WS-EDIT-4 DELIMITED BY SIZE
058600         INTO WS-SUMMARY-LINE
058700     MOVE WS-CSV-FILE-CNT TO WS-EDIT-4
058800     STRING WS-SUMMARY-LINE DELIMITED BY SPACE,
058900            " csv_files=" DELIMITED BY SIZE,
059000            WS-EDIT-4 DELIMITED BY SIZE
059100         INTO WS-SUMMARY-LINE
059200     MOVE WS-PROPS-KEY-CNT TO WS-EDIT-4
059300     STRING WS-SUMMARY-LINE DELIMITED BY SPACE,
059400            " props_keys=" DELIMITED BY SIZE,
059500            WS-EDIT-4 DELIMITED BY SIZE
059600         INTO WS-SUMMARY-LINE
059700     MOVE WS-PROPS-FILE-CNT TO WS-EDIT-4
059800     STRING WS-SUMMARY-LINE DELIMITED BY SPACE,
059900            " props_files=" DELIMITED BY SIZE,
060000            WS-EDIT-4 DELIMITED BY SIZE
060100         INTO WS-SUMMARY-LINE
060200     DISPLAY WS-SUMMARY-LINE
060300     MOVE WS-SUMMARY-LINE TO WS-LOG-TEXT
060400     PERFORM Z900-LOG-LINE
060500     CLOSE LOG-FILE
060600     .
060700 E200-99.
060800     EXIT.
060900*----------------------------------------------------------------*
061000* U100-PARSE-TOKEN (BUSINESS RULE U1) -- IDENTICAL SCANNER TO    *
061100* MKTSCHED'S; SEE THAT PROGRAM FOR THE RULE COMMENTARY.  KEPT AS *
061200* ITS OWN COPY HERE BECAUSE THIS SHOP DOES NOT CALL SUBPROGRAMS. *
061300*----------------------------------------------------------------*
061400 U100-PARSE-TOKEN SECTION.
061500 U100-00.
061600     MOVE ZERO TO MK-INTERVAL-COUNT
061700     MOVE ZERO TO MK-TOK-POS
061800     INSPECT MK-TOK-TEXT TALLYING MK-TOK-LEN
061900         FOR CHARACTERS BEFORE SPACE
062000     IF MK-TOK-LEN = ZERO
062100         GO TO U100-99
062200     END-IF
062300     IF MK-TOK-TEXT (1:9) = "0000+0000" AND MK-TOK-LEN = 9
062400         PERFORM U150-ADD-ALLDAY-INTERVAL
062500         GO TO U100-99
062600     END-IF
062700     MOVE 1 TO MK-TOK-POS
062800 U100-10.
062900     IF MK-TOK-POS > MK-TOK-LEN
063000         GO TO U100-99
063100     END-IF
063200     IF MK-INTERVAL-COUNT >= 8
063300         GO TO U100-99
063400     END-IF
063500     MOVE MK-TOK-TEXT (MK-TOK-POS:1) TO MK-TOK-CHAR
063600     IF MK-TOK-CHAR = "P" OR "R" OR "A" OR
063700        MK-TOK-CHAR = "p" OR "r" OR "a"
063800         PERFORM U110-SCAN-LETTER-FORM
063900         GO TO U100-10
064000     END-IF
064100     IF MK-TOK-CHAR = "-"
064200         PERFORM U120-SCAN-DASH-FORM
064300         GO TO U100-10
064400     END-IF
064500     IF MK-TOK-CHAR IS NUMERIC
064600         PERFORM U130-SCAN-DIGIT-RUN
064700         GO TO U100-10
064800     END-IF
064900     ADD 1 TO MK-TOK-POS
065000     GO TO U100-10
065100     .
065200 U100-99.
065300     EXIT.
065400 U110-SCAN-LETTER-FORM SECTION.
065500 U110-00.
065600     ADD 1 TO MK-TOK-POS
065700     IF MK-TOK-POS + 7 > MK-TOK-LEN
065800         GO TO U110-99
065900     END-IF
066000     MOVE MK-TOK-TEXT (MK-TOK-POS:8) TO MK-TOK-DIGIT-RUN
066100     IF MK-TOK-DIGIT-RUN NOT NUMERIC
066200         GO TO U110-99
066300     END-IF
066400     MOVE MK-TOK-DIGIT-RUN (1:4) TO MK-HHMM-WORK
066500     MOVE MK-HHMM-WORK TO WS-SUB
066600     PERFORM U140-CLASSIFY-INTERVAL
066700     ADD 8 TO MK-TOK-POS
066800     .
066900 U110-99.
067000     EXIT.
067100 U120-SCAN-DASH-FORM SECTION.
067200 U120-00.
067300     ADD 1 TO MK-TOK-POS
067400     IF MK-TOK-POS + 7 > MK-TOK-LEN
067500         GO TO U120-99
067600     END-IF
067700     MOVE MK-TOK-TEXT (MK-TOK-POS:8) TO MK-TOK-DIGIT-RUN
067800     IF MK-TOK-DIGIT-RUN NOT NUMERIC
067900         GO TO U120-99
068000     END-IF
068100     IF MK-INTERVAL-COUNT >= 8
068200         GO TO U120-99
068300     END-IF
068400     ADD 1 TO MK-INTERVAL-COUNT
068500 U120-05.
068600     MOVE MK-TOK-DIGIT-RUN (1:2) TO MK-HHMM-HH
068700     MOVE MK-TOK-DIGIT-RUN (3:2) TO MK-HHMM-MI
068800     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
068900         REMAINDER MK-HHMM-HH
069000     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
069100         REMAINDER MK-HHMM-MI
069200     MOVE MK-HHMM-WORK TO MK-IVL-START-HHMM (MK-INTERVAL-COUNT)
069300     MOVE MK-TOK-DIGIT-RUN (5:2) TO MK-HHMM-HH
069400     MOVE MK-TOK-DIGIT-RUN (7:2) TO MK-HHMM-MI
069500     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
069600         REMAINDER MK-HHMM-HH
069700     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
069800         REMAINDER MK-HHMM-MI
069900     MOVE MK-HHMM-WORK TO MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
070000     IF MK-IVL-START-HHMM (MK-INTERVAL-COUNT) =
070100        MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
070200         SET MK-IVL-IS-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
070300         SET MK-IVL-NOT-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
070400     ELSE
070500         SET MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
070600         SET MK-IVL-NOT-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
070700     END-IF
070800     ADD 8 TO MK-TOK-POS
070900     .
071000 U120-99.
071100     EXIT.
071200*----------------------------------------------------------------*
071300* U130-SCAN-DIGIT-RUN -- A MAXIMAL RUN OF DIGITS IS CONSUMED IN  *
071400* 8-DIGIT GROUPS; A TRAILING PARTIAL GROUP IS DROPPED.           *
071500*   2013-09-18 RJC MKT-0126 - THE RUN'S END POINTER NOW LIVES IN *
071600*   MK-TOK-RUN-END, NOT WS-SUB - WS-SUB IS RETASKED AS SCRATCH   *
071700*   BY U140-CLASSIFY-INTERVAL'S DIVIDE STATEMENTS ON EVERY CALL  *
071800*   MADE FROM THE GROUP LOOP BELOW AND WAS CLOBBERING THE FINAL  *
071900*   MOVE TO MK-TOK-POS (SEE MOD. HISTORY MKT-0126).              *
072000*----------------------------------------------------------------*
072100 U130-SCAN-DIGIT-RUN SECTION.
072200 U130-00.
072300     MOVE ZERO TO MK-TOK-DIGIT-CNT
072400     MOVE MK-TOK-POS TO WS-SUB
072500 U130-05.
072600     IF WS-SUB > MK-TOK-LEN
072700         GO TO U130-10
072800     END-IF
072900     IF MK-TOK-TEXT (WS-SUB:1) IS NOT NUMERIC
073000         GO TO U130-10
073100     END-IF
073200     ADD 1 TO WS-SUB
073300     ADD 1 TO MK-TOK-DIGIT-CNT
073400     GO TO U130-05
073500     .
073600 U130-10.
073700     MOVE WS-SUB TO MK-TOK-RUN-END
073800     COMPUTE MK-TOK-GROUP-CNT = MK-TOK-DIGIT-CNT / 8
073900 U130-15.
074000     IF MK-TOK-GROUP-CNT = ZERO
074100         GO TO U130-99
074200     END-IF
074300     IF MK-INTERVAL-COUNT >= 8
074400         GO TO U130-99
074500     END-IF
074600     MOVE MK-TOK-TEXT (MK-TOK-POS:8) TO MK-TOK-DIGIT-RUN
074700     MOVE MK-TOK-DIGIT-RUN (1:4) TO WS-SUB
074800     PERFORM U140-CLASSIFY-INTERVAL
074900     ADD 8 TO MK-TOK-POS
075000     SUBTRACT 1 FROM MK-TOK-GROUP-CNT
075100     GO TO U130-15
075200     .
075300 U130-99.
075400     MOVE MK-TOK-RUN-END TO MK-TOK-POS
075500     .
075600 U130-999.
075700     EXIT.
075800 U140-CLASSIFY-INTERVAL SECTION.
075900 U140-00.
076000     IF MK-INTERVAL-COUNT >= 8
076100         GO TO U140-99
076200     END-IF
076300     ADD 1 TO MK-INTERVAL-COUNT
076400     MOVE MK-TOK-DIGIT-RUN (1:2) TO MK-HHMM-HH
076500     MOVE MK-TOK-DIGIT-RUN (3:2) TO MK-HHMM-MI
076600     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
076700         REMAINDER MK-HHMM-HH
076800     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
076900         REMAINDER MK-HHMM-MI
077000     MOVE MK-HHMM-WORK TO MK-IVL-START-HHMM (MK-INTERVAL-COUNT)
077100     MOVE MK-TOK-DIGIT-RUN (5:2) TO MK-HHMM-HH
077200     MOVE MK-TOK-DIGIT-RUN (7:2) TO MK-HHMM-MI
077300     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
077400         REMAINDER MK-HHMM-HH
077500     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
077600         REMAINDER MK-HHMM-MI
077700     MOVE MK-HHMM-WORK TO MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
077800     SET MK-IVL-NOT-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
077900     SET MK-IVL-NOT-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
078000     IF MK-IVL-END-HHMM (MK-INTERVAL-COUNT) <
078100        MK-IVL-START-HHMM (MK-INTERVAL-COUNT)
078200         SET MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
078300     END-IF
078400     IF MK-IVL-END-HHMM (MK-INTERVAL-COUNT) = ZERO AND
078500        MK-IVL-START-HHMM (MK-INTERVAL-COUNT) = ZERO
078600         SET MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
078700     END-IF
078800     IF MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT)
078900        AND MK-IVL-START-HHMM (MK-INTERVAL-COUNT) =
079000            MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
079100         SET MK-IVL-IS-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
079200     END-IF
079300     .
079400 U140-99.
079500     EXIT.
079600 U150-ADD-ALLDAY-INTERVAL SECTION.
079700 U150-00.
079800     MOVE 1 TO MK-INTERVAL-COUNT
079900     MOVE ZERO TO MK-IVL-START-HHMM (1)
080000     MOVE ZERO TO MK-IVL-END-HHMM (1)
080100     SET MK-IVL-IS-ALLDAY (1) TO TRUE
080200     SET MK-IVL-NOT-OVERNIGHT (1) TO TRUE
080300     .
080400 U150-99.
080500     EXIT.
080600*----------------------------------------------------------------*
080700* U200-STATE-AT-TIME (BUSINESS RULE U2) -- IDENTICAL TO           *
080800* MKTSCHED'S; SEE THAT PROGRAM FOR THE RULE COMMENTARY.           *
080900*----------------------------------------------------------------*
081000 U200-STATE-AT-TIME SECTION.
081100 U200-00.
081200     IF MK-INTERVAL-COUNT = ZERO
081300         MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
081400         GO TO U200-99
081500     END-IF
081600     MOVE WS-PLUS-GRACE-HHMM TO WS-SUB
081700     PERFORM U210-TRADING-AT
081800     IF WS-FOUND
081900         MOVE 1 TO WS-CUR-NEW-STATE
082000         GO TO U200-99
082100     END-IF
082200     MOVE WS-MINUS-GRACE-HHMM TO WS-SUB
082300     PERFORM U210-TRADING-AT
082400     IF NOT WS-FOUND
082500         MOVE 0 TO WS-CUR-NEW-STATE
082600         GO TO U200-99
082700     END-IF
082800     MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
082900     .
083000 U200-99.
083100     EXIT.
083200 U210-TRADING-AT SECTION.
083300 U210-00.
083400     MOVE "N" TO WS-FOUND-FLAG
083500     PERFORM U215-CHECK-ONE-INTERVAL
083600         VARYING MK-IVL-IDX FROM 1 BY 1
083700         UNTIL MK-IVL-IDX > MK-INTERVAL-COUNT
083800     .
083900 U210-99.
084000     EXIT.
084100 U215-CHECK-ONE-INTERVAL SECTION.
084200 U215-00.
084300     IF MK-IVL-IS-ALLDAY (MK-IVL-IDX)
084400         MOVE "Y" TO WS-FOUND-FLAG
084500     ELSE
084600         IF MK-IVL-IS-OVERNIGHT (MK-IVL-IDX)
084700             IF MK-IVL-START-HHMM (MK-IVL-IDX) =
084800                MK-IVL-END-HHMM (MK-IVL-IDX)
084900                 MOVE "Y" TO WS-FOUND-FLAG
085000             ELSE
085100                 IF WS-SUB >= MK-IVL-START-HHMM (MK-IVL-IDX)
085200                    OR WS-SUB < MK-IVL-END-HHMM (MK-IVL-IDX)
085300                     MOVE "Y" TO WS-FOUND-FLAG
085400                 END-IF
085500             END-IF
085600         ELSE
085700             IF WS-SUB >= MK-IVL-START-HHMM (MK-IVL-IDX)
085800                AND WS-SUB < MK-IVL-END-HHMM (MK-IVL-IDX)
085900                 MOVE "Y" TO WS-FOUND-FLAG
086000             END-IF
086100         END-IF
086200     END-IF
086300     .
086400 U215-99.
086500     EXIT.
086600*----------------------------------------------------------------*
086700* U600-COMPUTE-RUN-CLOCK -- IDENTICAL TO MKTSCHED'S, INCLUDING     *
086800* THE U600-05 CENTURY WINDOW RULE (ACCEPT ... FROM DATE NEVER      *
086900* HANDS BACK CENTURY DIGITS, SO ONE MUST BE INFERRED).             *
087000*   2014-02-11 RJC MKT-0127 - SAME FIX AS MKTSCHED - SEE ITS OWN   *
087100*   MODIFICATION HISTORY FOR MKT-0088/MKT-0127.                    *
087200*----------------------------------------------------------------*
087300 U600-COMPUTE-RUN-CLOCK SECTION.
087400 U600-00.
087500     ACCEPT WS-SYSTEM-DATE FROM DATE
087600     ACCEPT WS-SYSTEM-TIME FROM TIME
087700     PERFORM U600-05
087800     COMPUTE WS-RUN-YEAR = WS-RUN-CENTURY * 100 + WS-SYS-YY
087900     MOVE WS-SYS-MM TO WS-RUN-MONTH
088000     MOVE WS-SYS-DD TO WS-RUN-DAY
088100     COMPUTE WS-RUN-DATE-8 =
088200         WS-RUN-YEAR * 10000 + WS-RUN-MONTH * 100 + WS-RUN-DAY
088300     PERFORM U610-JULIAN-DAY-NUMBER
088400     COMPUTE WS-EPOCH-DAY-NUM = WS-JULIAN-DAY-NUM - 2440588
088500     COMPUTE WS-MIDNIGHT-EPOCH = WS-EPOCH-DAY-NUM * 86400
088600     COMPUTE MK-HHMM-HH = WS-SYS-HH
088700     COMPUTE MK-HHMM-MI = WS-SYS-MI
088800     MOVE MK-HHMM-WORK TO WS-NOW-HHMM
088900     PERFORM U620-ADD-GRACE-MINUTES
089000     .
089100 U600-05.
089200     IF WS-SYS-YY < 50
089300         MOVE 20 TO WS-RUN-CENTURY
089400     ELSE
089500         MOVE 19 TO WS-RUN-CENTURY
089600     END-IF
089700     .
089800 U600-99.
089900     EXIT.
090000 U610-JULIAN-DAY-NUMBER SECTION.
090100 U610-00.
090200     COMPUTE WS-JW-A =
090300         (14 - WS-RUN-MONTH) / 12
090400     COMPUTE WS-JW-Y =
090500         WS-RUN-YEAR + 4800 - WS-JW-A
090600     COMPUTE WS-JW-M =
090700         WS-RUN-MONTH + 12 * WS-JW-A - 3
090800     COMPUTE WS-JULIAN-DAY-NUM =
090900         WS-RUN-DAY + (153 * WS-JW-M + 2) / 5 + WS-JW-Y * 365
091000         + WS-JW-Y / 4 - WS-JW-Y / 100 + WS-JW-Y / 400 - 32045
091100     .
091200 U610-99.
091300     EXIT.
091400 U620-ADD-GRACE-MINUTES SECTION.
091500 U620-00.
091600     MOVE WS-NOW-HHMM TO MK-HHMM-WORK
091700     COMPUTE WS-SUB = MK-HHMM-HH * 60 + MK-HHMM-MI
091800        + MK-K-GRACE-MINUTES
091900     IF WS-SUB >= 1440
092000         SUBTRACT 1440 FROM WS-SUB
092100     END-IF
092200     COMPUTE MK-HHMM-HH = WS-SUB / 60
092300     COMPUTE MK-HHMM-MI = WS-SUB - (WS-SUB / 60 * 60)
092400     MOVE MK-HHMM-WORK TO WS-PLUS-GRACE-HHMM
092500     MOVE WS-NOW-HHMM TO MK-HHMM-WORK
092600     COMPUTE WS-SUB = MK-HHMM-HH * 60 + MK-HHMM-MI
092700        - MK-K-GRACE-MINUTES
092800     IF WS-SUB < 0
092900         ADD 1440 TO WS-SUB
093000     END-IF
093100     COMPUTE MK-HHMM-HH = WS-SUB / 60
093200     COMPUTE MK-HHMM-MI = WS-SUB - (WS-SUB / 60 * 60)
093300     MOVE MK-HHMM-WORK TO WS-MINUS-GRACE-HHMM
093400     .
093500 U620-99.
093600     EXIT.
093700*----------------------------------------------------------------*
093800* U800-MINUTE-LOOP (U8) -- IDENTICAL TO MKTSCHED'S.               *
093900*----------------------------------------------------------------*
094000 U800-MINUTE-LOOP SECTION.
094100 U800-00.
094200     MOVE ZERO TO WS-MINUTE-IDX
094300     PERFORM U805-ONE-MINUTE THRU U805-99
094400         UNTIL WS-MINUTE-IDX >= MK-K-MINUTES-PER-DAY
094500     .
094600 U800-99.
094700     EXIT.
094800 U805-ONE-MINUTE SECTION.
094900 U805-00.
095000     PERFORM U810-COMPUTE-ONE-MINUTE
095100     PERFORM U820-WRITE-ONE-MINUTE
095200     ADD 1 TO WS-MINUTE-IDX
095300     .
095400 U805-99.
095500     EXIT.
095600 U810-COMPUTE-ONE-MINUTE SECTION.
095700 U810-00.
095800     COMPUTE MK-HHMM-HH = WS-MINUTE-IDX / 60
095900     COMPUTE MK-HHMM-MI = WS-MINUTE-IDX - (WS-MINUTE-IDX / 60 * 60)
096000     MOVE MK-HHMM-WORK TO WS-NOW-HHMM
096100     PERFORM U620-ADD-GRACE-MINUTES
096200     IF MK-INTERVAL-COUNT = ZERO
096300         IF WS-PREV-STATE-UNSET
096400             MOVE 0 TO WS-CUR-NEW-STATE
096500         ELSE
096600             MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
096700         END-IF
096800     ELSE
096900         IF WS-PREV-STATE-UNSET
097000             MOVE 0 TO WS-CUR-PREV-STATE
097100         END-IF
097200         PERFORM U200-STATE-AT-TIME
097300     END-IF
097400     MOVE WS-CUR-NEW-STATE TO WS-CUR-PREV-STATE
097500     MOVE "N" TO WS-PREV-STATE-FLAG
097600     .
097700 U810-99.
097800     EXIT.
097900 U820-WRITE-ONE-MINUTE SECTION.
098000 U820-00.
098100     MOVE SPACES TO MKV-BUILD
098200     COMPUTE MK-HHMM-HH = WS-MINUTE-IDX / 60
098300     COMPUTE MK-HHMM-MI = WS-MINUTE-IDX - (WS-MINUTE-IDX / 60 * 60)
098400     MOVE MK-HHMM-HH TO WS-SUB
098500     PERFORM Z400-EDIT-2-DIGIT
098600     MOVE WS-EDIT-4-R (3:2) TO MKV-TIME-TEXT (1:2)
098700     MOVE ":" TO MKV-TIME-TEXT (3:1)
098800     MOVE MK-HHMM-MI TO WS-SUB
098900     PERFORM Z400-EDIT-2-DIGIT
099000     MOVE WS-EDIT-4-R (3:2) TO MKV-TIME-TEXT (4:2)
099100     MOVE ":" TO MKV-TIME-TEXT (6:1)
099200     MOVE "00" TO MKV-TIME-TEXT (7:2)
099300     COMPUTE MKV-EPOCH =
099400         WS-MIDNIGHT-EPOCH + WS-MINUTE-IDX * MK-K-SECONDS-PER-MINUTE
099500     MOVE WS-CUR-NEW-STATE TO MKV-STATE
099600     MOVE MKV-BUILD TO MKV-LINE
099700     WRITE MKV-RECORD FROM MKV-LINE
099800     .
099900 U820-99.
100000     EXIT.
100100*----------------------------------------------------------------*
100200* Z100-TRIM-LEADING -- STRIP LEADING SPACES FROM WS-CUR-TV-KEY.  *
100300*----------------------------------------------------------------*
100400 Z100-TRIM-LEADING SECTION.
100500 Z100-00.
100600     PERFORM Z105-SHIFT-ONE THRU Z105-99
100700         UNTIL WS-CUR-TV-KEY (1:1) NOT = SPACE
100800         OR WS-CUR-TV-KEY = SPACES
100900     .
101000 Z100-99.
101100     EXIT.
101200 Z105-SHIFT-ONE SECTION.
101300 Z105-00.
101400     MOVE WS-CUR-TV-KEY (2:19) TO WS-CUR-TV-KEY (1:19)
101500     MOVE SPACE TO WS-CUR-TV-KEY (20:1)
101600     .
101700 Z105-99.
101800     EXIT.
101900*----------------------------------------------------------------*
102000* Z200-TRUNCATE-AT-AT-SIGN -- DROP AN "@DATE" SUFFIX WHEN "@"    *
102100* APPEARS AT A POSITION GREATER THAN 1.                          *
102200*----------------------------------------------------------------*
102300 Z200-TRUNCATE-AT-AT-SIGN SECTION.
102400 Z200-00.
102500     MOVE ZERO TO WS-SUB
102600     INSPECT WS-CUR-TV-KEY TALLYING WS-SUB
102700         FOR CHARACTERS BEFORE "@"
102800     IF WS-SUB > 0 AND WS-SUB < 20
102900         MOVE WS-CUR-TV-KEY (1:WS-SUB) TO WS-LOG-TEXT (1:WS-SUB)
103000         MOVE SPACES TO WS-CUR-TV-KEY
103100         MOVE WS-LOG-TEXT (1:WS-SUB) TO WS-CUR-TV-KEY (1:WS-SUB)
103200         MOVE SPACES TO WS-LOG-TEXT
103300     END-IF
103400     .
103500 Z200-99.
103600     EXIT.
103700*----------------------------------------------------------------*
103800* Z300-STRIP-TO-TOKEN-CHARS -- KEEP ONLY DIGITS AND "P R A - +". *
103900*----------------------------------------------------------------*
104000 Z300-STRIP-TO-TOKEN-CHARS SECTION.
104100 Z300-00.
104200     INSPECT MK-TOK-TEXT REPLACING ALL "b" BY " "
104300     INSPECT MK-TOK-TEXT REPLACING ALL "B" BY " "
104400     INSPECT MK-TOK-TEXT REPLACING ALL "c" BY " "
104500     INSPECT MK-TOK-TEXT REPLACING ALL "C" BY " "
104600     INSPECT MK-TOK-TEXT REPLACING ALL "d" BY " "
104700     INSPECT MK-TOK-TEXT REPLACING ALL "D" BY " "
104800     INSPECT MK-TOK-TEXT REPLACING ALL "e" BY " "
104900     INSPECT MK-TOK-TEXT REPLACING ALL "E" BY " "
105000     INSPECT MK-TOK-TEXT REPLACING ALL "f" BY " "
105100     INSPECT MK-TOK-TEXT REPLACING ALL "F" BY " "
105200     INSPECT MK-TOK-TEXT REPLACING ALL "g" BY " "
105300     INSPECT MK-TOK-TEXT REPLACING ALL "G" BY " "
105400     INSPECT MK-TOK-TEXT REPLACING ALL "h" BY " "
105500     INSPECT MK-TOK-TEXT REPLACING ALL "H" BY " "
105600     INSPECT MK-TOK-TEXT REPLACING ALL "i" BY " "
105700     INSPECT MK-TOK-TEXT REPLACING ALL "I" BY " "
105800     INSPECT MK-TOK-TEXT REPLACING ALL "j" BY " "
105900     INSPECT MK-TOK-TEXT REPLACING ALL "J" BY " "
106000     INSPECT MK-TOK-TEXT REPLACING ALL "k" BY " "
106100     INSPECT MK-TOK-TEXT REPLACING ALL "K" BY " "
106200     INSPECT MK-TOK-TEXT REPLACING ALL "l" BY " "
106300     INSPECT MK-TOK-TEXT REPLACING ALL "L" BY " "
106400     INSPECT MK-TOK-TEXT REPLACING ALL "m" BY " "
106500     INSPECT MK-TOK-TEXT REPLACING ALL "M" BY " "
106600     INSPECT MK-TOK-TEXT REPLACING ALL "n" BY " "
106700     INSPECT MK-TOK-TEXT REPLACING ALL "N" BY " "
106800     INSPECT MK-TOK-TEXT REPLACING ALL "o" BY " "
106900     INSPECT MK-TOK-TEXT REPLACING ALL "O" BY " "
107000     INSPECT MK-TOK-TEXT REPLACING ALL "q" BY " "
107100     INSPECT MK-TOK-TEXT REPLACING ALL "Q" BY " "
107200     INSPECT MK-TOK-TEXT REPLACING ALL "s" BY " "
107300     INSPECT MK-TOK-TEXT REPLACING ALL "S" BY " "
107400     INSPECT MK-TOK-TEXT REPLACING ALL "t" BY " "
107500     INSPECT MK-TOK-TEXT REPLACING ALL "T" BY " "
107600     INSPECT MK-TOK-TEXT REPLACING ALL "u" BY " "
107700     INSPECT MK-TOK-TEXT REPLACING ALL "U" BY " "
107800     INSPECT MK-TOK-TEXT REPLACING ALL "v" BY " "
107900     INSPECT MK-TOK-TEXT REPLACING ALL "V" BY " "
108000     INSPECT MK-TOK-TEXT REPLACING ALL "w" BY " "
108100     INSPECT MK-TOK-TEXT REPLACING ALL "W" BY " "
108200     INSPECT MK-TOK-TEXT REPLACING ALL "x" BY " "
108300     INSPECT MK-TOK-TEXT REPLACING ALL "X" BY " "
108400     INSPECT MK-TOK-TEXT REPLACING ALL "y" BY " "
108500     INSPECT MK-TOK-TEXT REPLACING ALL "Y" BY " "
108600     INSPECT MK-TOK-TEXT REPLACING ALL "z" BY " "
108700     INSPECT MK-TOK-TEXT REPLACING ALL "Z" BY " "
108800     INSPECT MK-TOK-TEXT REPLACING ALL "." BY " "
108900     INSPECT MK-TOK-TEXT REPLACING ALL "," BY " "
109000     INSPECT MK-TOK-TEXT REPLACING ALL ":" BY " "
109100     INSPECT MK-TOK-TEXT REPLACING ALL ";" BY " "
109200     MOVE SPACES TO WS-EDIT-4-R
109300     MOVE ZERO TO WS-SUB
109400     PERFORM Z310-KEEP-ONE-CHAR
109500         VARYING WS-FOUND-IDX FROM 1 BY 1
109600         UNTIL WS-FOUND-IDX > LENGTH OF MK-TOK-TEXT
109700     MOVE WS-EDIT-4-R TO MK-TOK-DIGIT-RUN
109800     .
109900 Z300-99.
110000     EXIT.
110100 Z310-KEEP-ONE-CHAR SECTION.
110200 Z310-00.
110300     IF MK-TOK-TEXT (WS-FOUND-IDX:1) NOT = SPACE
110400         ADD 1 TO WS-SUB
110500         IF WS-SUB <= 4
110600             MOVE MK-TOK-TEXT (WS-FOUND-IDX:1)
110700                 TO WS-EDIT-4-R (WS-SUB:1)
110800         END-IF
110900     END-IF
111000     .
111100 Z310-99.
111200     EXIT.
111300*----------------------------------------------------------------*
111400* Z400-EDIT-2-DIGIT -- ZERO-PAD WS-SUB (0-59) INTO A 2-DIGIT     *
111500* DISPLAY FIELD, RETURNED IN WS-EDIT-4-R (3:2).                  *
111600*----------------------------------------------------------------*
111700 Z400-EDIT-2-DIGIT SECTION.
111800 Z400-00.
111900     MOVE WS-SUB TO WS-EDIT-4
112000     .
112100 Z400-99.
112200     EXIT.
112300*----------------------------------------------------------------*
112400* Z500-STRIP-TV-PREFIX -- DROP THE "TV." PREFIX FROM A DATASET   *
112500* OR PROPERTIES KEY BEFORE IT GOES INTO A GOLDEN FILE NAME.      *
112600*----------------------------------------------------------------*
112700 Z500-STRIP-TV-PREFIX SECTION.
112800 Z500-00.
112900     IF WS-CUR-TV-KEY (1:3) = "TV."
113000         MOVE WS-CUR-TV-KEY (4:17) TO WS-LOG-TEXT (1:17)
113100         MOVE SPACES TO WS-CUR-TV-KEY
113200         MOVE WS-LOG-TEXT (1:17) TO WS-CUR-TV-KEY (1:17)
113300         MOVE SPACES TO WS-LOG-TEXT
113400     END-IF
113500     .
113600 Z500-99.
113700     EXIT.
113800*----------------------------------------------------------------*
113900* Z900-LOG-LINE -- TIMESTAMP + LEVEL + TEXT, APPENDED TO THE LOG *
114000* FILE.  WRITE ERRORS ARE IGNORED (BEST-EFFORT PER SPEC).        *
114100*----------------------------------------------------------------*
114200 Z900-LOG-LINE SECTION.
114300 Z900-00.
114400     MOVE SPACES TO WS-LOG-BUILD
114500     STRING WS-RUN-DATE-8 DELIMITED BY SIZE,
114600            "T" DELIMITED BY SIZE,
114700            WS-SYSTEM-TIME DELIMITED BY SIZE
114800         INTO WS-LOG-TIMESTAMP
114900     MOVE "WARN " TO WS-LOG-LEVEL
115000     MOVE WS-LOG-TEXT TO WS-LOG-BUILD (25:54)
115100     MOVE WS-LOG-BUILD TO MKL-LINE
115200     WRITE MKL-RECORD FROM MKL-LINE
115300     .
115400 Z900-99.
115500     EXIT.
115600     .
