000100*--------------------------------------------------------------*
000200* MKS  --  PREVIOUS-STATE FILE RECORD (U6)                      *
000300*   ON DISK AS "MARKET-ID=STATE".  MAY BE ABSENT ON A FIRST     *
000400*   RUN (MKS-STATUS 35 TREATED AS AN EMPTY TABLE, NOT AN ERROR).*
000450*   2007-03-12 RJC MKT-0120 - WIDENED TO CARRY A WRITE-TIMESTAMP *
000460*   AND A CHANGE-REASON CODE - SEE MKTSCHED/MKTGOLDN             *
000470*   MODIFICATION HISTORY.                                        *
000500*--------------------------------------------------------------*
000600     05  MKS-LINE                PIC X(30).
000650     05  MKS-LINE-R REDEFINES MKS-LINE.
000660         10  MKS-LI-KEY-PART     PIC X(21).
000670         10  MKS-LI-VALUE-PART   PIC X(09).
000700     05  FILLER                  PIC X(04).
000800*--------------------------------------------------------------*
000900* PARSED COLUMNS -- PREFIX MKS                                  *
001000*--------------------------------------------------------------*
001100     05  MKS-FIELDS.
001200         10  MKS-MARKET-ID       PIC X(20).
001300         10  MKS-STATE-TEXT      PIC X(05).
001400     05  FILLER                  PIC X(04).
001500*--------------------------------------------------------------*
001600* REWRITE-AUDIT EXPANSION AREA -- PREFIX MKS-AUD.  NOT WRITTEN  *
001700* TO DISK TODAY (THE LINE STAYS "ID=STATE") BUT CARRIED SO THE  *
001800* LAYOUT MATCHES THE STATE-FILE MASTER ON THE OVERNIGHT SYSTEM. *
001900*--------------------------------------------------------------*
002000     05  MKS-AUDIT-AREA.
002100         10  MKS-LAST-WRITE-DATE    PIC 9(08) VALUE ZERO.
002200         10  MKS-LAST-WRITE-TIME    PIC 9(06) VALUE ZERO.
002300         10  MKS-CHANGE-REASON      PIC X(02) VALUE SPACES.
002400             88  MKS-REASON-OPEN        VALUE "OP".
002500             88  MKS-REASON-CLOSE       VALUE "CL".
002600             88  MKS-REASON-INITIAL     VALUE "IN".
002700         10  MKS-PRIOR-STATE-TEXT   PIC X(05) VALUE SPACES.
002800         10  MKS-RESERVED-1         PIC X(10) VALUE SPACES.
002900     05  FILLER                  PIC X(04).
