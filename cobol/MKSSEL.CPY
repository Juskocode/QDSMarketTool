000100     SELECT STATE-FILE ASSIGN TO "MKTSTATE"
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKS-STATUS.
