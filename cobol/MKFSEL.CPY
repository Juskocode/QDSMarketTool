000100     SELECT FEED-FILE ASSIGN TO "MKTFEED"
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKF-STATUS.
