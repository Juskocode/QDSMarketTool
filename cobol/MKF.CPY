000100*--------------------------------------------------------------*
000200* MKF  --  MONITORING-FEED OUTPUT RECORD (U7)                   *
000300*   "MarketSchedule <ITEM-KEY> <VALUE>", ONE LINE PER MARKET.   *
000400*   FILE IS TRUNCATED AND REWRITTEN IN FULL ON EVERY RUN.       *
000450*   2007-03-12 RJC MKT-0120 - WIDENED WITH A RUN-STAMP EXPANSION*
000460*   AREA SO THE MONITORING SIDE CAN EVENTUALLY TELL WHICH RUN   *
000470*   PRODUCED A GIVEN FEED LINE - SEE MKTSCHED MOD. HISTORY.     *
000500*--------------------------------------------------------------*
000600     05  MKF-LINE                PIC X(50).
000700     05  FILLER                  PIC X(04).
000800*--------------------------------------------------------------*
000900* BUILD AREA -- PREFIX MKF                                      *
001000*--------------------------------------------------------------*
001100     05  MKF-BUILD.
001200         10  MKF-HOST            PIC X(14) VALUE "MarketSchedule".
001300         10  FILLER              PIC X     VALUE SPACE.
001400         10  MKF-ITEM-KEY        PIC X(30).
001500         10  FILLER              PIC X     VALUE SPACE.
001600         10  MKF-VALUE           PIC 9.
001610             88  MKF-MARKET-OPEN        VALUE 1.
001620             88  MKF-MARKET-CLOSED      VALUE 0.
001700     05  FILLER                  PIC X(04).
001800*--------------------------------------------------------------*
001900* RUN-STAMP EXPANSION AREA -- PREFIX MKF-RUN.  RESERVED, NOT    *
002000* PART OF THE LINE WRITTEN TO DISK TODAY.                       *
002100*--------------------------------------------------------------*
002200     05  MKF-RUN-STAMP.
002300         10  MKF-RUN-DATE           PIC 9(08) VALUE ZERO.
002400         10  MKF-RUN-TIME           PIC 9(06) VALUE ZERO.
002500         10  MKF-FEED-SOURCE        PIC X(08) VALUE "MKTSCHED".
002600         10  MKF-LINE-STATUS        PIC X     VALUE "A".
002700             88  MKF-LINE-ACTIVE         VALUE "A".
002800             88  MKF-LINE-SUPPRESSED     VALUE "S".
002900         10  MKF-RESERVED-1         PIC X(14) VALUE SPACES.
003000     05  FILLER                  PIC X(04).
