000100     SELECT LOG-FILE ASSIGN TO "MKTLOG"
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKL-STATUS.
