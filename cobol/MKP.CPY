000100*--------------------------------------------------------------*
000200* MKP  --  SCHEDULE PROPERTIES RECORD (U5, FALLBACK LOADER)     *
000300*   LINE: KEY=RHS.  ONLY KEYS STARTING "TV." ARE USED.  A       *
000400*   TOKEN IS EXTRACTED FROM RHS BY B221-EXTRACT-TOKEN.          *
000450*   2007-03-12 RJC MKT-0120 - WIDENED TO CARRY THE .PROPERTIES   *
000460*   FILE'S OWN COMMENT/SECTION-HEADER FLAGS - SEE MKTSCHED/      *
000470*   MKTGOLDN MODIFICATION HISTORY.                               *
000500*--------------------------------------------------------------*
000600     05  MKP-LINE-IN             PIC X(170).
000650     05  MKP-LINE-IN-R REDEFINES MKP-LINE-IN.
000660         10  MKP-LI-FIRST-CHAR   PIC X.
000670         10  MKP-LI-REST         PIC X(169).
000700     05  FILLER                  PIC X(04).
000800*--------------------------------------------------------------*
000900* PARSED COLUMNS -- PREFIX MKP                                  *
001000*--------------------------------------------------------------*
001100     05  MKP-FIELDS.
001200         10  MKP-KEY             PIC X(40).
001300         10  MKP-RHS             PIC X(120).
001400     05  MKP-EQUALS-PTR          PIC S9(4) COMP VALUE ZERO.
001410         88  MKP-NO-EQUALS-SIGN         VALUE ZERO.
001500     05  FILLER                  PIC X(04).
001600*--------------------------------------------------------------*
001700* LINE-CLASSIFICATION EXPANSION AREA -- PREFIX MKP-CLS          *
001800*--------------------------------------------------------------*
001900     05  MKP-LINE-CLASS.
002000         10  MKP-LINE-TYPE          PIC X     VALUE "P".
002100             88  MKP-TYPE-PROPERTY      VALUE "P".
002200             88  MKP-TYPE-COMMENT       VALUE "#".
002300             88  MKP-TYPE-SECTION       VALUE "[".
002400             88  MKP-TYPE-BLANK         VALUE " ".
002500         10  MKP-SECTION-NAME       PIC X(30) VALUE SPACES.
002600         10  MKP-SOURCE-FILE-TAG    PIC X(08) VALUE SPACES.
002700         10  MKP-RESERVED-1         PIC X(16) VALUE SPACES.
002800     05  FILLER                  PIC X(04).
