000100*--------------------------------------------------------------*
000200* MKD  --  AGGREGATED SCHEDULE DATASET RECORD (U4)              *
000300*   CSV LINE: TOKEN,COL2,COL3,TV-ALL[,...].  FIRST LINE IN THE  *
000400*   FILE IS A HEADER AND IS SKIPPED.  TV-ALL IS FURTHER SPLIT   *
000500*   ON ";" BY B210-PARSE-DATASET-LINE TO BUILD ONE TABLE ENTRY  *
000600*   PER MARKET KEY (FIRST DEFINITION WINS).                     *
000650*   2007-03-12 RJC MKT-0120 - WIDENED TO CARRY THE VENDOR        *
000660*   EXTRACT HEADER/TRAILER COLUMNS EVEN THOUGH TODAY'S FEED      *
000670*   STOPS AT TV-ALL - SEE MKTSCHED/MKTGOLDN MODIFICATION HIST.   *
000700*--------------------------------------------------------------*
000800     05  MKD-LINE-IN             PIC X(360).
000850     05  MKD-LINE-IN-R REDEFINES MKD-LINE-IN.
000860         10  MKD-LI-HEADER-AREA  PIC X(140).
000870         10  MKD-LI-TV-AREA      PIC X(220).
000900     05  FILLER                  PIC X(04).
001000*--------------------------------------------------------------*
001100* PARSED COLUMNS -- PREFIX MKD                                  *
001200*--------------------------------------------------------------*
001300     05  MKD-FIELDS.
001400         10  MKD-TOKEN           PIC X(60).
001500         10  MKD-COL2            PIC X(40).
001600         10  MKD-COL3            PIC X(40).
001700         10  MKD-TV-ALL          PIC X(200).
001800     05  MKD-FIELD-CNT           PIC S9(4) COMP VALUE ZERO.
001810         88  MKD-HEADER-LINE            VALUE 0.
001820         88  MKD-DATA-LINE              VALUE 1 THRU 4.
001900     05  FILLER                  PIC X(04).
002000*--------------------------------------------------------------*
002100* EXTRACT-CONTROL EXPANSION AREA -- PREFIX MKD-EXT.  RESERVED   *
002200* FOR THE VENDOR'S EXTRACT-RUN METADATA COLUMNS (NOT YET SENT). *
002300*--------------------------------------------------------------*
002400     05  MKD-EXTRACT-CONTROL.
002500         10  MKD-EXTRACT-DATE       PIC 9(08) VALUE ZERO.
002600         10  MKD-EXTRACT-SEQ        PIC 9(06) VALUE ZERO.
002700         10  MKD-VENDOR-CODE        PIC X(06) VALUE SPACES.
002800         10  MKD-FEED-VERSION       PIC X(04) VALUE SPACES.
002900         10  MKD-RECORD-STATUS      PIC X     VALUE "A".
003000             88  MKD-ACTIVE-ROW         VALUE "A".
003100             88  MKD-SUPERSEDED-ROW     VALUE "S".
003200         10  MKD-RESERVED-1         PIC X(20) VALUE SPACES.
003300     05  FILLER                  PIC X(04).
