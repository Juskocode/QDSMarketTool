000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MKTSCHED.
000300 AUTHOR. T. MALINOWSKI.
000400 INSTALLATION. DATA-PROCESSING-CENTER.
000500 DATE-WRITTEN. 1989-11-06.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900* REMARKS:                                                       *
001000*   NIGHTLY MARKET-SCHEDULE STATE RUN.  READS THE MARKETS LIST,  *
001100*   THE AGGREGATED SCHEDULE DATASET AND THE PROPERTIES FALLBACK, *
001200*   DECIDES OPEN(1)/CLOSED(0) FOR EACH MARKET AT "NOW" AND       *
001300*   WRITES THE MONITORING FEED, THE PERSISTED STATE FILE AND THE *
001400*   PER-MARKET PER-MINUTE VECTOR FILES FOR THE CURRENT UTC DAY.  *
001500*   ALL TIMES ARE UTC.  A 5-MINUTE GRACE WINDOW SMOOTHS THE      *
001600*   OPEN/CLOSE TRANSITION (SEE U200-STATE-AT-TIME).              *
001700*----------------------------------------------------------------*
001800*  MODIFICATION HISTORY:                                         *
001900*----------------------------------------------------------------*
002000* DATE       BY   TICKET     DESCRIPTION                     TAG *
002100*----------------------------------------------------------------*
002200* 1989-11-06 TM   MKT-0001   NEUERSTELLUNG - FIRST RUN OF THE     000010
002300*                            OVERNIGHT MARKET-STATE JOB.          000020
002400* 1990-02-19 TM   MKT-0014   ADDED OVERNIGHT (WRAP-PAST-         000030
002500*                            MIDNIGHT) TOKEN FORM "-HHMMHHMM".    000040
002600* 1990-06-01 TM   MKT-0022   FIXED GRACE WINDOW TO USE T+5/T-5    000050
002700*                            INSTEAD OF T ALONE - CLOSE EDGE      000060
002800*                            WAS FLAPPING ON THE 17:00 BELL.      000070
002900* 1991-04-30 RGH  MKT-0031   PROPERTIES FALLBACK LOADER ADDED     000080
003000*                            FOR MARKETS MISSING FROM THE CSV.    000090
003100* 1992-09-14 RGH  MKT-0040   STATE FILE NOW REWRITTEN ONLY WHEN   000100
003200*                            SOMETHING ACTUALLY CHANGED.          000110
003300* 1993-01-08 RGH  MKT-0044   MARKETS LIST: SHORT LINES (LESS      000120
003400*                            THAN 3 FIELDS) NOW WARN AND SKIP     000130
003500*                            INSTEAD OF ABENDING THE STEP.        000140
003600* 1994-06-02 KLD  MKT-0058   REBUILT INTERVAL TABLE AS A SHARED   000150
003700*                            COPYBOOK (MKTOKTAB) SO THE GOLDEN    000160
003800*                            VECTOR JOB CAN USE THE SAME SHAPE.   000170
003900* 1995-03-27 KLD  MKT-0063   DATASET LOADER: FIRST-DEFINITION-    000180
004000*                            WINS RULE ADDED FOR DUPLICATE KEYS.  000190
004100* 1996-08-11 KLD  MKT-0071   ADDED RUN LOG (APPEND) SO OPERATIONS 000200
004200*                            CAN SEE STATE-CHANGE HISTORY.        000210
004300* 1997-05-19 DWP  MKT-0079   PER-MINUTE VECTOR FILES ADDED FOR    000220
004400*                            EVERY MARKET (WAS SUMMARY-ONLY).     000230
004500* 1998-11-02 DWP  MKT-0088   Y2K: WS-RUN-CENTURY NOW COMPUTED     000240
004600*                            FROM THE 2-DIGIT SYSTEM DATE RATHER  000250
004700*                            THAN HARD-CODED "19" - FILENAMES     000260
004800*                            WERE ABOUT TO ROLL OVER WRONG.       000270
004900* 1999-01-25 DWP  MKT-0090   Y2K FOLLOW-UP - JULIAN-DAY EPOCH     000280
005000*                            ROUTINE RE-VERIFIED PAST 2000-01-01. 000290
005100* 2001-07-09 SNC  MKT-0102   TV-ALL SPLIT NOW STRIPS THE "@DATE"  000300
005200*                            SUFFIX BEFORE THE KEY GOES INTO THE  000310
005300*                            TABLE, PER REQUEST FROM MARKET DATA. 000320
005400* 2003-10-30 SNC  MKT-0110   ADDED THE "0000+0000" ALL-DAY        000330
005500*                            LITERAL SPECIAL CASE TO THE SCANNER. 000340
005600* 2006-02-14 SNC  MKT-0119   FEED FILE HEADER CONSTANT MOVED TO   000350
005700*                            WORKING-STORAGE SO OPS CAN GREP IT.  000360
005800* 2007-03-12 RJC  MKT-0120   MARKET, DATASET, PROPERTIES, STATE,  000370
005900*                            FEED AND VECTOR RECORDS WIDENED TO   000380
006000*                            FULL MASTER-RECORD WIDTH PER DP      000390
006100*                            STANDARDS REVIEW.                    000400
006200* 2007-03-12 RJC  MKT-0121   SCAN CONSTANTS IN THE SHARED INTERVAL000410
006300*                            COPYBOOK DROPPED TO 77-LEVEL AHEAD OF000420
006400*                            THE 01 TABLES, SHOP STYLE.           000430
006500* 2008-07-30 RJC  MKT-0122   PER-MARKET VECTOR FILE NAME NOW BUILT000440
006600*                            WITH STRING DELIMITED BY SPACE SO A  000450
006700*                            SHORT MARKET-ID DOES NOT LEAVE BLANKS000460
006800*                            BEFORE THE DATE SUFFIX.              000470
006900* 2010-02-18 RJC  MKT-0123   RUNNING COUNTERS CONVERTED FROM COMP 000480
007000*                            TO COMP-3 TO MATCH THE SHOP COUNTER  000490
007100*                            STANDARD.                            000500
007200* 2012-05-04 RJC  MKT-0124   SUMMARY LINE NOW SHOWS               000510
007300*                            STATECHANGED=TRUE OR FALSE - WAS     000520
007400*                            DROPPING THE VALUE ENTIRELY.         000530
007500* 2012-05-04 RJC  MKT-0125   REPLACED INVALID SET TO LITERAL      000540
007600*                            SYNTAX IN THE TABLE-LOOKUP PARAGRAPHS000550
007700*                            WITH MOVE - COMPILER QA SWEEP.       000560
007800* 2013-09-18 RJC  MKT-0126   GROUP-LOOP END POINTER MOVED TO MK-  000570
007900*                            TOK-RUN-END - WS-SUB WAS BEING       000580
008000*                            CLOBBERED BY U140'S DIVIDE SCRATCH   000590
008100*                            USE.                                 000600
008200* 2014-02-11 RJC  MKT-0127   RUN CENTURY NOW SET BY A WINDOW RULE 000610
008300*                            OFF THE 2-DIGIT SYSTEM YEAR -        000620
008400*                            MKT-0088 PROMISED THIS IN 1998 BUT IT000630
008500*                            STAYED HARD-CODED.                   000640
008600*----------------------------------------------------------------*
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-RS6000.
009000 OBJECT-COMPUTER. IBM-RS6000.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     UPSI-0 IS MKT-TEST-MODE-SWITCH
009400         ON STATUS IS MKT-TEST-MODE
009500         OFF STATUS IS MKT-PRODUCTION-MODE
009600     CLASS MKT-DIGITS IS "0123456789"
009700     CLASS MKT-TOKEN-LETTERS IS "PRA".
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     COPY MKMSEL.
010100     COPY MKDSEL.
010200     COPY MKPSEL.
010300     COPY MKSSEL.
010400     COPY MKFSEL.
010500     COPY MKVSEL.
010600     COPY MKLSEL.
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  MARKETLIST-FILE
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS
011200     LABEL RECORDS ARE STANDARD.
011300 01  MKM-RECORD.
011400     COPY MKM.
011500 FD  DATASET-FILE
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS
011800     LABEL RECORDS ARE STANDARD.
011900 01  MKD-RECORD.
012000     COPY MKD.
012100 FD  PROPERTIES-FILE
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS
012400     LABEL RECORDS ARE STANDARD.
012500 01  MKP-RECORD.
012600     COPY MKP.
012700 FD  STATE-FILE
012800     RECORDING MODE IS F
012900     BLOCK CONTAINS 0 RECORDS
013000     LABEL RECORDS ARE STANDARD.
013100 01  MKS-RECORD.
013200     COPY MKS.
013300 FD  FEED-FILE
013400     RECORDING MODE IS F
013500     BLOCK CONTAINS 0 RECORDS
013600     LABEL RECORDS ARE STANDARD.
013700 01  MKF-RECORD.
013800     COPY MKF.
013900 FD  VECTOR-FILE
014000     RECORDING MODE IS F
014100     BLOCK CONTAINS 0 RECORDS
014200     LABEL RECORDS ARE STANDARD.
014300 01  MKV-RECORD.
014400     COPY MKV.
014500 FD  LOG-FILE
014600     RECORDING MODE IS F
014700     BLOCK CONTAINS 0 RECORDS
014800     LABEL RECORDS ARE STANDARD.
014900 01  MKL-RECORD.
015000     05  MKL-LINE                PIC X(80).
015100     05  FILLER                  PIC X(04).
015200 WORKING-STORAGE SECTION.
015300     COPY MKTOKTAB.
015400*----------------------------------------------------------------*
015500* FILE STATUS SWITCHES -- ONE 2-LEVEL 88 BLOCK PER FILE, SHOP     *
015600* STANDARD (SEE WSYS022-STYLE FILE-STATUS BLOCKS).                *
015700*----------------------------------------------------------------*
015800 01  MKM-STATUS                  PIC X(02) VALUE SPACES.
015900     88  MKM-OK                          VALUE "00".
016000     88  MKM-EOF                         VALUE "10".
016100     88  MKM-NOFILE                      VALUE "35".
016200 01  MKD-STATUS                  PIC X(02) VALUE SPACES.
016300     88  MKD-OK                          VALUE "00".
016400     88  MKD-EOF                         VALUE "10".
016500     88  MKD-NOFILE                      VALUE "35".
016600 01  MKP-STATUS                  PIC X(02) VALUE SPACES.
016700     88  MKP-OK                          VALUE "00".
016800     88  MKP-EOF                         VALUE "10".
016900     88  MKP-NOFILE                      VALUE "35".
017000 01  MKS-STATUS                  PIC X(02) VALUE SPACES.
017100     88  MKS-OK                          VALUE "00".
017200     88  MKS-EOF                         VALUE "10".
017300     88  MKS-NOFILE                      VALUE "35".
017400 01  MKF-STATUS                  PIC X(02) VALUE SPACES.
017500     88  MKF-OK                          VALUE "00".
017600 01  MKV-STATUS                  PIC X(02) VALUE SPACES.
017700     88  MKV-OK                          VALUE "00".
017800 01  MKL-STATUS                  PIC X(02) VALUE SPACES.
017900     88  MKL-OK                          VALUE "00".
018000     88  MKL-NOFILE                      VALUE "35".
018100*----------------------------------------------------------------*
018200* DYNAMIC FILE NAME FOR THE PER-MARKET VECTOR FILE - PREFIX WS   *
018300*   2008-07-30 RJC MKT-0122 - NAME NOW BUILT WITH STRING ...     *
018400*   DELIMITED BY SPACE SO THE MARKET-ID'S TRAILING BLANKS DO NOT *
018500*   LAND IN THE FILE NAME (SEE D210, MKT-0122 IN MOD. HISTORY).  *
018600*----------------------------------------------------------------*
018700 01  WS-VECTOR-NAME              PIC X(37) VALUE SPACES.
018800 01  WS-VECTOR-NAME-R REDEFINES WS-VECTOR-NAME.
018900     05  WS-VECTOR-NAME-DIR      PIC X(20).
019000     05  WS-VECTOR-NAME-REST     PIC X(17).
019100 01  WS-VECTOR-DATE-8            PIC 9(08) VALUE ZERO.
019200*----------------------------------------------------------------*
019300* DATASET TABLE (U4) -- KEY (TV-KEY, "TV." PREFIX INCLUDED) TO   *
019400* TOKEN.  BUILT BY B200-LOAD-DATASET / B210-PARSE-DATASET-LINE.  *
019500*----------------------------------------------------------------*
019600 01  MK-DATASET-TABLE.
019700     05  MK-DATASET-COUNT        PIC S9(6) COMP-3 VALUE ZEROS.
019800     05  MK-DATASET-ENTRY OCCURS 1000 TIMES INDEXED BY MK-DS-IDX.
019900         10  MK-DS-KEY           PIC X(20).
020000         10  MK-DS-TOKEN         PIC X(60).
020100     05  FILLER                  PIC X(04).
020200*----------------------------------------------------------------*
020300* PROPERTIES TABLE (U5) -- SAME SHAPE, FALLBACK SOURCE.          *
020400*----------------------------------------------------------------*
020500 01  MK-PROPS-TABLE.
020600     05  MK-PROPS-COUNT          PIC S9(6) COMP-3 VALUE ZEROS.
020700     05  MK-PROPS-ENTRY OCCURS 1000 TIMES INDEXED BY MK-PR-IDX.
020800         10  MK-PR-KEY           PIC X(20).
020900         10  MK-PR-TOKEN         PIC X(60).
021000     05  FILLER                  PIC X(04).
021100*----------------------------------------------------------------*
021200* PREVIOUS-STATE TABLE (U6) -- MARKET-ID TO 0/1, PLUS AN "UNSET" *
021300* FLAG BECAUSE U2 TREATS "NO ENTRY" DIFFERENTLY FROM "CLOSED".   *
021400*----------------------------------------------------------------*
021500 01  MK-STATE-TABLE.
021600     05  MK-STATE-COUNT          PIC S9(6) COMP-3 VALUE ZEROS.
021700     05  MK-STATE-ENTRY OCCURS 1000 TIMES INDEXED BY MK-ST-IDX.
021800         10  MK-ST-MARKET-ID     PIC X(20).
021900         10  MK-ST-VALUE         PIC 9.
022000         10  MK-ST-CHANGED-FLAG  PIC X.
022100             88  MK-ST-CHANGED       VALUE "Y".
022200     05  FILLER                  PIC X(04).
022300*----------------------------------------------------------------*
022400* MISCELLANEOUS COUNTERS AND SWITCHES -- PREFIX WS               *
022500*----------------------------------------------------------------*
022600 01  WS-COUNTERS.
022700     05  WS-MARKET-CNT           PIC S9(6) COMP-3 VALUE ZEROS.
022800     05  WS-FEED-LINE-CNT        PIC S9(6) COMP-3 VALUE ZEROS.
022900     05  WS-MINUTE-IDX           PIC S9(4) COMP VALUE ZERO.
023000     05  WS-FOUND-IDX            PIC S9(4) COMP VALUE ZERO.
023100     05  WS-SUB                  PIC S9(4) COMP VALUE ZERO.
023200     05  FILLER                  PIC X(04).
023300 01  WS-SWITCHES.
023400     05  WS-STATE-CHANGED-FLAG   PIC X     VALUE "N".
023500         88  WS-STATE-CHANGED        VALUE "Y".
023600     05  WS-FOUND-FLAG           PIC X     VALUE "N".
023700         88  WS-FOUND                VALUE "Y".
023800     05  WS-TOKEN-FOUND-FLAG     PIC X     VALUE "N".
023900         88  WS-TOKEN-FOUND          VALUE "Y".
024000     05  WS-PREV-STATE-FLAG      PIC X     VALUE "N".
024100         88  WS-PREV-STATE-UNSET     VALUE "Y".
024200     05  FILLER                  PIC X(04).
024300*----------------------------------------------------------------*
024400* CURRENT MARKET WORK AREA -- PREFIX WS-CUR                      *
024500*----------------------------------------------------------------*
024600 01  WS-CURRENT-MARKET.
024700     05  WS-CUR-MARKET-ID        PIC X(20).
024800     05  WS-CUR-TV-KEY           PIC X(20).
024900     05  WS-CUR-ITEM-KEY         PIC X(30).
025000     05  WS-CUR-TOKEN            PIC X(60).
025100     05  WS-CUR-PREV-STATE       PIC 9.
025200     05  WS-CUR-NEW-STATE        PIC 9.
025300     05  FILLER                  PIC X(04).
025400*----------------------------------------------------------------*
025500* RUN CLOCK -- ACCEPT FROM DATE/TIME, THEN CONVERTED TO A        *
025600* JULIAN DAY NUMBER AND UNIX EPOCH BY U600-COMPUTE-RUN-CLOCK.    *
025700* Y2K NOTE (SEE MKT-0088/MKT-0090 ABOVE): WS-RUN-CENTURY IS      *
025800* DERIVED, NOT HARD-CODED, SO THIS SURVIVES THE ROLLOVER.        *
025900*----------------------------------------------------------------*
026000 01  WS-SYSTEM-DATE              PIC 9(06) VALUE ZERO.
026100 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
026200     05  WS-SYS-YY               PIC 9(02).
026300     05  WS-SYS-MM               PIC 9(02).
026400     05  WS-SYS-DD               PIC 9(02).
026500 01  WS-SYSTEM-TIME              PIC 9(08) VALUE ZERO.
026600 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
026700     05  WS-SYS-HH               PIC 9(02).
026800     05  WS-SYS-MI               PIC 9(02).
026900     05  WS-SYS-SS               PIC 9(02).
027000     05  WS-SYS-HS               PIC 9(02).
027100 01  WS-RUN-CENTURY              PIC 9(02) COMP VALUE ZERO.
027200 01  WS-RUN-YEAR                 PIC 9(04) COMP VALUE ZERO.
027300 01  WS-RUN-MONTH                PIC 9(02) COMP VALUE ZERO.
027400 01  WS-RUN-DAY                  PIC 9(02) COMP VALUE ZERO.
027500 01  WS-RUN-DATE-8               PIC 9(08) VALUE ZERO.
027600 01  WS-JULIAN-DAY-NUM           PIC S9(9) COMP VALUE ZERO.
027700 01  WS-EPOCH-DAY-NUM            PIC S9(9) COMP VALUE ZERO.
027800 01  WS-MIDNIGHT-EPOCH           PIC S9(9) COMP VALUE ZERO.
027900 01  WS-JULIAN-WORK.
028000     05  WS-JW-A                 PIC S9(9) COMP VALUE ZERO.
028100     05  WS-JW-Y                 PIC S9(9) COMP VALUE ZERO.
028200     05  WS-JW-M                 PIC S9(9) COMP VALUE ZERO.
028300     05  FILLER                  PIC X(04).
028400*----------------------------------------------------------------*
028500* "NOW" AND THE GRACE-WINDOW PROBES -- PREFIX WS-NOW             *
028600*----------------------------------------------------------------*
028700 01  WS-NOW-HHMM                 PIC 9(4) VALUE ZERO.
028800 01  WS-PLUS-GRACE-HHMM          PIC 9(4) VALUE ZERO.
028900 01  WS-MINUS-GRACE-HHMM         PIC 9(4) VALUE ZERO.
029000*----------------------------------------------------------------*
029100* LOG-LINE BUILD AREA -- PREFIX WS-LOG                           *
029200*----------------------------------------------------------------*
029300 01  WS-LOG-BUILD.
029400     05  WS-LOG-TIMESTAMP        PIC X(19).
029500     05  FILLER                  PIC X     VALUE SPACE.
029600     05  WS-LOG-LEVEL            PIC X(05).
029700     05  FILLER                  PIC X     VALUE SPACE.
029800     05  WS-LOG-TEXT             PIC X(54).
029900     05  FILLER                  PIC X(04).
030000 01  WS-SUMMARY-LINE             PIC X(60) VALUE SPACES.
030100 01  WS-EDIT-4                   PIC ZZZ9.
030200 01  WS-EDIT-4-R REDEFINES WS-EDIT-4 PIC X(04).
030300 01  WS-EDIT-6                   PIC ZZZZZ9.
030400 01  WS-BOOL-TEXT                PIC X(05) VALUE SPACES.
030500 PROCEDURE DIVISION.
030600 A000-STEUERUNG SECTION.
030700 A000-00.
030800     IF  MKT-TEST-MODE
030900         DISPLAY "MKTSCHED RUNNING IN TEST MODE"
031000     END-IF
031100     PERFORM B000-INITIALIZE
031200     PERFORM C000-PROCESS-MARKETS
031300     PERFORM D200-GENERATE-VECTORS
031400     PERFORM E100-REWRITE-STATE
031500     PERFORM E200-WRITE-SUMMARY
031600     STOP RUN
031700     .
031800 A000-99.
031900     EXIT.
032000*----------------------------------------------------------------*
032100* B000-INITIALIZE -- LOAD THE THREE LOOKUP TABLES (U4, U5, U6),  *
032200* COMPUTE THE RUN CLOCK, AND OPEN THE FEED FILE FOR THE RUN.     *
032300*----------------------------------------------------------------*
032400 B000-INITIALIZE SECTION.
032500 B000-00.
032600     PERFORM U600-COMPUTE-RUN-CLOCK
032700     PERFORM B200-LOAD-DATASET
032800     PERFORM B220-LOAD-PROPERTIES
032900     PERFORM B230-LOAD-STATE
033000     OPEN OUTPUT FEED-FILE
033100     OPEN EXTEND LOG-FILE
033200     IF NOT MKL-OK AND NOT MKL-NOFILE
033300         CONTINUE
033400     END-IF
033500     IF MKL-NOFILE
033600         OPEN OUTPUT LOG-FILE
033700     END-IF
033800     .
033900 B000-99.
034000     EXIT.
034100*----------------------------------------------------------------*
034200* B200-LOAD-DATASET (U4) -- SKIP THE HEADER, SKIP SHORT/BLANK    *
034300* ROWS, SPLIT TV-ALL ON ";", DROP "@DATE" SUFFIXES, FIRST        *
034400* DEFINITION OF A KEY WINS.                                      *
034500*----------------------------------------------------------------*
034600 B200-LOAD-DATASET SECTION.
034700 B200-00.
034800     MOVE ZERO TO MK-DATASET-COUNT
034900     OPEN INPUT DATASET-FILE
035000     IF MKD-NOFILE
035100         GO TO B200-99
035200     END-IF
035300     READ DATASET-FILE
035400         AT END SET MKD-EOF TO TRUE
035500     END-READ
035600     PERFORM B205-DATASET-LOOP THRU B205-99
035700         UNTIL MKD-EOF
035800     CLOSE DATASET-FILE
035900     .
036000 B200-99.
036100     EXIT.
036200 B205-DATASET-LOOP SECTION.
036300 B205-00.
036400     PERFORM B210-PARSE-DATASET-LINE
036500     READ DATASET-FILE
036600         AT END SET MKD-EOF TO TRUE
036700     END-READ
036800     .
036900 B205-99.
037000     EXIT.
037100 B210-PARSE-DATASET-LINE SECTION.
037200 B210-00.
037300     MOVE SPACES TO MKD-FIELDS
037400     MOVE ZERO TO MKD-FIELD-CNT
037500     UNSTRING MKD-LINE-IN DELIMITED BY ","
037600         INTO MKD-TOKEN, MKD-COL2, MKD-COL3, MKD-TV-ALL
037700         TALLYING IN MKD-FIELD-CNT
037800     END-UNSTRING
037900     IF MKD-FIELD-CNT < 4
038000         GO TO B210-99
038100     END-IF
038200     IF MKD-TOKEN = "TOKEN" OR MKD-TOKEN = SPACES
038300         GO TO B210-99
038400     END-IF
038500     IF MKD-TV-ALL = SPACES
038600         GO TO B210-99
038700     END-IF
038800     PERFORM B215-SPLIT-TV-ALL
038900     .
039000 B210-99.
039100     EXIT.
039200*----------------------------------------------------------------*
039300* B215-SPLIT-TV-ALL -- WALK THE ";"-SEPARATED LIST IN MKD-TV-ALL,*
039400* TRIM EACH KEY, TRUNCATE AT THE FIRST "@" (WHEN NOT IN POSITION *
039500* ONE), AND INSERT INTO MK-DATASET-TABLE IF NOT ALREADY THERE.   *
039600*----------------------------------------------------------------*
039700 B215-SPLIT-TV-ALL SECTION.
039800 B215-00.
039900     MOVE 1 TO MK-TOK-POS
040000     MOVE ZERO TO MK-TOK-LEN
040100     INSPECT MKD-TV-ALL TALLYING MK-TOK-LEN
040200         FOR CHARACTERS BEFORE SPACE
040300     IF MK-TOK-LEN = ZERO
040400         MOVE LENGTH OF MKD-TV-ALL TO MK-TOK-LEN
040500     END-IF
040600 B215-10.
040700     IF MK-TOK-POS > MK-TOK-LEN
040800         GO TO B215-99
040900     END-IF
041000     UNSTRING MKD-TV-ALL DELIMITED BY ";"
041100         INTO MK-TOK-DIGIT-RUN
041200         WITH POINTER MK-TOK-POS
041300     END-UNSTRING
041400     MOVE SPACES TO WS-CUR-TV-KEY
041500     MOVE MK-TOK-DIGIT-RUN TO WS-CUR-TV-KEY
041600     PERFORM Z100-TRIM-LEADING
041700     PERFORM Z200-TRUNCATE-AT-AT-SIGN
041800     IF WS-CUR-TV-KEY NOT = SPACES
041900         PERFORM B216-INSERT-DATASET-KEY
042000     END-IF
042100     MOVE SPACES TO MK-TOK-DIGIT-RUN
042200     GO TO B215-10
042300     .
042400 B215-99.
042500     EXIT.
042600 B216-INSERT-DATASET-KEY SECTION.
042700 B216-00.
042800     MOVE "N" TO WS-FOUND-FLAG
042900     PERFORM B217-CHECK-ONE-DS-KEY
043000         VARYING MK-DS-IDX FROM 1 BY 1
043100         UNTIL MK-DS-IDX > MK-DATASET-COUNT
043200     IF NOT WS-FOUND AND MK-DATASET-COUNT < 1000
043300         ADD 1 TO MK-DATASET-COUNT
043400         MOVE WS-CUR-TV-KEY TO MK-DS-KEY (MK-DATASET-COUNT)
043500         MOVE MKD-TOKEN TO MK-DS-TOKEN (MK-DATASET-COUNT)
043600     END-IF
043700     .
043800 B216-99.
043900     EXIT.
044000 B217-CHECK-ONE-DS-KEY SECTION.
044100 B217-00.
044200     IF MK-DS-KEY (MK-DS-IDX) = WS-CUR-TV-KEY
044300         MOVE "Y" TO WS-FOUND-FLAG
044400     END-IF
044500     .
044600 B217-99.
044700     EXIT.
044800*----------------------------------------------------------------*
044900* B220-LOAD-PROPERTIES (U5) -- ONLY "TV." KEYS ARE KEPT; FIRST   *
045000* TOKEN EXTRACTED PER KEY WINS.                                  *
045100*----------------------------------------------------------------*
045200 B220-LOAD-PROPERTIES SECTION.
045300 B220-00.
045400     MOVE ZERO TO MK-PROPS-COUNT
045500     OPEN INPUT PROPERTIES-FILE
045600     IF MKP-NOFILE
045700         GO TO B220-99
045800     END-IF
045900     READ PROPERTIES-FILE
046000         AT END SET MKP-EOF TO TRUE
046100     END-READ
046200     PERFORM B225-PROPS-LOOP THRU B225-99
046300         UNTIL MKP-EOF
046400     CLOSE PROPERTIES-FILE
046500     .
046600 B220-99.
046700     EXIT.
046800 B225-PROPS-LOOP SECTION.
046900 B225-00.
047000     PERFORM B221-PARSE-PROPS-LINE
047100     READ PROPERTIES-FILE
047200         AT END SET MKP-EOF TO TRUE
047300     END-READ
047400     .
047500 B225-99.
047600     EXIT.
047700 B221-PARSE-PROPS-LINE SECTION.
047800 B221-00.
047900     IF MKP-LINE-IN = SPACES
048000         GO TO B221-99
048100     END-IF
048200     IF MKP-LINE-IN (1:1) = "#"
048300         GO TO B221-99
048400     END-IF
048500     MOVE ZERO TO MKP-EQUALS-PTR
048600     MOVE SPACES TO MKP-KEY MKP-RHS
048700     MOVE 1 TO MKP-EQUALS-PTR
048800     UNSTRING MKP-LINE-IN DELIMITED BY "="
048900         INTO MKP-KEY
049000         WITH POINTER MKP-EQUALS-PTR
049100     END-UNSTRING
049200     IF MKP-KEY (1:3) NOT = "TV."
049300         GO TO B221-99
049400     END-IF
049500     IF MKP-EQUALS-PTR <= LENGTH OF MKP-LINE-IN
049600         MOVE MKP-LINE-IN (MKP-EQUALS-PTR:) TO MKP-RHS
049700     END-IF
049800     PERFORM B222-EXTRACT-TOKEN
049900     .
050000 B221-99.
050100     EXIT.
050200*----------------------------------------------------------------*
050300* B222-EXTRACT-TOKEN -- U5 RHS-TO-TOKEN RULES: PREFER AN         *
050400* EXPLICIT "0=" ASSIGNMENT, ELSE THE "0000+0000" LITERAL, ELSE   *
050500* SCAN THE RHS WITH THE U1 LEXICAL RULES.                        *
050600*----------------------------------------------------------------*
050700 B222-EXTRACT-TOKEN SECTION.
050800 B222-00.
050900     MOVE SPACES TO WS-CUR-TOKEN
051000     MOVE ZERO TO WS-SUB
051100     INSPECT MKP-RHS TALLYING WS-SUB FOR ALL "0="
051200     IF WS-SUB > ZERO
051300         PERFORM B223-TOKEN-AFTER-ZERO-EQUALS
051400     ELSE
051500         MOVE ZERO TO WS-SUB
051600         INSPECT MKP-RHS TALLYING WS-SUB FOR ALL "0000+0000"
051700         IF WS-SUB > ZERO
051800             MOVE "0000+0000" TO WS-CUR-TOKEN
051900         ELSE
052000             MOVE MKP-RHS TO MK-TOK-TEXT
052100             PERFORM U100-PARSE-TOKEN
052200             MOVE MKP-RHS TO WS-CUR-TOKEN
052300         END-IF
052400     END-IF
052500     IF WS-CUR-TOKEN NOT = SPACES
052600         PERFORM B224-INSERT-PROPS-KEY
052700     END-IF
052800     .
052900 B222-99.
053000     EXIT.
053100*----------------------------------------------------------------*
053200* B223-TOKEN-AFTER-ZERO-EQUALS -- TAKE THE TEXT AFTER "0=" UP TO *
053300* THE NEXT ";" (OR END OF RHS), THEN STRIP EVERYTHING EXCEPT     *
053400* DIGITS AND "P R A - +".                                        *
053500*----------------------------------------------------------------*
053600 B223-TOKEN-AFTER-ZERO-EQUALS SECTION.
053700 B223-00.
053800     MOVE 1 TO MKP-EQUALS-PTR
053900     UNSTRING MKP-RHS DELIMITED BY "0="
054000         INTO MK-TOK-DIGIT-RUN
054100         WITH POINTER MKP-EQUALS-PTR
054200     END-UNSTRING
054300     MOVE SPACES TO MK-TOK-TEXT
054400     IF MKP-EQUALS-PTR <= LENGTH OF MKP-RHS
054500         UNSTRING MKP-RHS (MKP-EQUALS-PTR:) DELIMITED BY ";"
054600             INTO MK-TOK-TEXT
054700         END-UNSTRING
054800     END-IF
054900     PERFORM Z300-STRIP-TO-TOKEN-CHARS
055000     MOVE MK-TOK-TEXT TO WS-CUR-TOKEN
055100     .
055200 B223-99.
055300     EXIT.
055400 B224-INSERT-PROPS-KEY SECTION.
055500 B224-00.
055600     MOVE "N" TO WS-FOUND-FLAG
055700     PERFORM B226-CHECK-ONE-PR-KEY
055800         VARYING MK-PR-IDX FROM 1 BY 1
055900         UNTIL MK-PR-IDX > MK-PROPS-COUNT
056000     IF NOT WS-FOUND AND MK-PROPS-COUNT < 1000
056100         ADD 1 TO MK-PROPS-COUNT
056200         MOVE MKP-KEY TO MK-PR-KEY (MK-PROPS-COUNT)
056300         MOVE WS-CUR-TOKEN TO MK-PR-TOKEN (MK-PROPS-COUNT)
056400     END-IF
056500     .
056600 B224-99.
056700     EXIT.
056800 B226-CHECK-ONE-PR-KEY SECTION.
056900 B226-00.
057000     IF MK-PR-KEY (MK-PR-IDX) = MKP-KEY
057100         MOVE "Y" TO WS-FOUND-FLAG
057200     END-IF
057300     .
057400 B226-99.
057500     EXIT.
057600*----------------------------------------------------------------*
057700* B230-LOAD-STATE (U6) -- MISSING FILE MEANS "EMPTY TABLE", NOT  *
057800* AN ERROR.  "1" OR "TRUE" (CASE-INSENSITIVE) MEANS OPEN.        *
057900*----------------------------------------------------------------*
058000 B230-LOAD-STATE SECTION.
058100 B230-00.
058200     MOVE ZERO TO MK-STATE-COUNT
058300     OPEN INPUT STATE-FILE
058400     IF MKS-NOFILE
058500         GO TO B230-99
058600     END-IF
058700     READ STATE-FILE
058800         AT END SET MKS-EOF TO TRUE
058900     END-READ
059000     PERFORM B235-STATE-LOOP THRU B235-99
059100         UNTIL MKS-EOF
059200     CLOSE STATE-FILE
059300     .
059400 B230-99.
059500     EXIT.
059600 B235-STATE-LOOP SECTION.
059700 B235-00.
059800     PERFORM B231-PARSE-STATE-LINE
059900     READ STATE-FILE
060000         AT END SET MKS-EOF TO TRUE
060100     END-READ
060200     .
060300 B235-99.
060400     EXIT.
060500 B231-PARSE-STATE-LINE SECTION.
060600 B231-00.
060700     IF MKS-LINE = SPACES
060800         GO TO B231-99
060900     END-IF
061000     MOVE SPACES TO MKS-FIELDS
061100     MOVE 1 TO WS-SUB
061200     UNSTRING MKS-LINE DELIMITED BY "="
061300         INTO MKS-MARKET-ID
061400         WITH POINTER WS-SUB
061500     END-UNSTRING
061600     IF WS-SUB <= LENGTH OF MKS-LINE
061700         MOVE MKS-LINE (WS-SUB:) TO MKS-STATE-TEXT
061800     END-IF
061900     PERFORM Z100B-TRIM-STATE-ID
062000     IF MK-STATE-COUNT < 1000
062100         ADD 1 TO MK-STATE-COUNT
062200         MOVE MKS-MARKET-ID TO MK-ST-MARKET-ID (MK-STATE-COUNT)
062300         MOVE "N" TO MK-ST-CHANGED-FLAG (MK-STATE-COUNT)
062400         MOVE 0 TO MK-ST-VALUE (MK-STATE-COUNT)
062500         INSPECT MKS-STATE-TEXT
062600             CONVERTING "true" TO "TRUE"
062700         IF MKS-STATE-TEXT (1:1) = "1"
062800             OR MKS-STATE-TEXT (1:4) = "TRUE"
062900             MOVE 1 TO MK-ST-VALUE (MK-STATE-COUNT)
063000         END-IF
063100     END-IF
063200     .
063300 B231-99.
063400     EXIT.
063500*----------------------------------------------------------------*
063600* C000-PROCESS-MARKETS (U-MAIN STEP 4) -- READ MARKETS LIST      *
063700* SEQUENTIALLY, RESOLVE EACH ONE'S TOKEN, COMPUTE STATE, WRITE   *
063800* THE FEED LINE.                                                 *
063900*----------------------------------------------------------------*
064000 C000-PROCESS-MARKETS SECTION.
064100 C000-00.
064200     OPEN INPUT MARKETLIST-FILE
064300     IF MKM-NOFILE
064400         DISPLAY "MKTSCHED: MARKETS LIST FILE NOT FOUND"
064500         GO TO C000-99
064600     END-IF
064700     READ MARKETLIST-FILE
064800         AT END SET MKM-EOF TO TRUE
064900     END-READ
065000     PERFORM C050-MARKET-LOOP THRU C050-99
065100         UNTIL MKM-EOF
065200     CLOSE MARKETLIST-FILE
065300     CLOSE FEED-FILE
065400     .
065500 C000-99.
065600     EXIT.
065700 C050-MARKET-LOOP SECTION.
065800 C050-00.
065900     PERFORM C100-VALIDATE-MARKET
066000     READ MARKETLIST-FILE
066100         AT END SET MKM-EOF TO TRUE
066200     END-READ
066300     .
066400 C050-99.
066500     EXIT.
066600*----------------------------------------------------------------*
066700* C100-VALIDATE-MARKET (U3) -- SKIP BLANK/"#" LINES, SPLIT ON    *
066800* WHITESPACE, SKIP AND WARN WHEN FEWER THAN 3 FIELDS.            *
066900*----------------------------------------------------------------*
067000 C100-VALIDATE-MARKET SECTION.
067100 C100-00.
067200     IF MKM-LINE-IN = SPACES
067300         GO TO C100-99
067400     END-IF
067500     IF MKM-LINE-IN (1:1) = "#"
067600         GO TO C100-99
067700     END-IF
067800     MOVE SPACES TO MKM-FIELDS
067900     MOVE ZERO TO MKM-FIELD-CNT
068000     UNSTRING MKM-LINE-IN DELIMITED BY ALL SPACES
068100         INTO MKM-MARKET-ID, MKM-TV-KEY, MKM-ITEM-KEY
068200         TALLYING IN MKM-FIELD-CNT
068300     END-UNSTRING
068400     IF MKM-FIELD-CNT < 3
068500         MOVE "MARKETS LIST LINE HAS FEWER THAN 3 FIELDS - SKIPPED"
068600             TO WS-LOG-TEXT
068700         PERFORM Z900-LOG-LINE
068800         GO TO C100-99
068900     END-IF
069000     ADD 1 TO WS-MARKET-CNT
069100     MOVE MKM-MARKET-ID TO WS-CUR-MARKET-ID
069200     MOVE MKM-TV-KEY TO WS-CUR-TV-KEY
069300     MOVE MKM-ITEM-KEY TO WS-CUR-ITEM-KEY
069400     PERFORM C200-RESOLVE-TOKEN
069500     PERFORM C300-COMPUTE-STATE
069600     PERFORM C350-UPDATE-STATE-TABLE
069700     PERFORM C400-BUILD-FEED-LINE
069800     PERFORM D100-WRITE-FEED
069900     .
070000 C100-99.
070100     EXIT.
070200*----------------------------------------------------------------*
070300* C200-RESOLVE-TOKEN (U-MAIN 4A/4B) -- DATASET TABLE FIRST, THEN *
070400* PROPERTIES TABLE, ELSE NO TOKEN (FALLS BACK TO PREVIOUS STATE  *
070500* IN C300).                                                      *
070600*----------------------------------------------------------------*
070700 C200-RESOLVE-TOKEN SECTION.
070800 C200-00.
070900     MOVE SPACES TO WS-CUR-TOKEN
071000     MOVE "N" TO WS-TOKEN-FOUND-FLAG
071100     PERFORM C210-CHECK-ONE-DATASET-KEY
071200         VARYING MK-DS-IDX FROM 1 BY 1
071300         UNTIL MK-DS-IDX > MK-DATASET-COUNT
071400     IF NOT WS-TOKEN-FOUND
071500         PERFORM C220-CHECK-ONE-PROPS-KEY
071600             VARYING MK-PR-IDX FROM 1 BY 1
071700             UNTIL MK-PR-IDX > MK-PROPS-COUNT
071800     END-IF
071900     .
072000 C200-99.
072100     EXIT.
072200 C210-CHECK-ONE-DATASET-KEY SECTION.
072300 C210-00.
072400     IF MK-DS-KEY (MK-DS-IDX) = WS-CUR-TV-KEY
072500         MOVE MK-DS-TOKEN (MK-DS-IDX) TO WS-CUR-TOKEN
072600         MOVE "Y" TO WS-TOKEN-FOUND-FLAG
072700     END-IF
072800     .
072900 C210-99.
073000     EXIT.
073100 C220-CHECK-ONE-PROPS-KEY SECTION.
073200 C220-00.
073300     IF MK-PR-KEY (MK-PR-IDX) = WS-CUR-TV-KEY
073400         AND MK-PR-TOKEN (MK-PR-IDX) NOT = SPACES
073500         MOVE MK-PR-TOKEN (MK-PR-IDX) TO WS-CUR-TOKEN
073600         MOVE "Y" TO WS-TOKEN-FOUND-FLAG
073700     END-IF
073800     .
073900 C220-99.
074000     EXIT.
074100*----------------------------------------------------------------*
074200* C300-COMPUTE-STATE (U-MAIN 4C/4D) -- LOOK UP THE MARKET'S      *
074300* PREVIOUS STATE, PARSE THE TOKEN (U1) AND COMPUTE THE NEW STATE *
074400* AT "NOW" (U2).  NO TOKEN => KEEP THE PREVIOUS STATE.           *
074500*----------------------------------------------------------------*
074600 C300-COMPUTE-STATE SECTION.
074700 C300-00.
074800     PERFORM C310-LOOKUP-PREVIOUS-STATE
074900     IF NOT WS-TOKEN-FOUND
075000         MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
075100         GO TO C300-99
075200     END-IF
075300     MOVE WS-CUR-TOKEN TO MK-TOK-TEXT
075400     PERFORM U100-PARSE-TOKEN
075500     PERFORM U200-STATE-AT-TIME
075600     .
075700 C300-99.
075800     EXIT.
075900*----------------------------------------------------------------*
076000* C310-LOOKUP-PREVIOUS-STATE -- "PREVIOUS STATE = UNSET" WHEN    *
076100* THE MARKET HAS NO STATE-TABLE ENTRY (U6); "UNSET" DEFAULTS TO  *
076200* CLOSED PER U2 STEP 1/6, BUT ALSO SETS WS-PREV-STATE-UNSET SO   *
076300* U800-MINUTE-LOOP CAN TELL THE DIFFERENCE WHEN IT NEEDS TO.     *
076400*----------------------------------------------------------------*
076500 C310-LOOKUP-PREVIOUS-STATE SECTION.
076600 C310-00.
076700     MOVE 0 TO WS-CUR-PREV-STATE
076800     SET WS-PREV-STATE-UNSET TO TRUE
076900     MOVE "N" TO WS-FOUND-FLAG
077000     PERFORM C315-CHECK-ONE-STATE-KEY
077100         VARYING MK-ST-IDX FROM 1 BY 1
077200         UNTIL MK-ST-IDX > MK-STATE-COUNT
077300     .
077400 C310-99.
077500     EXIT.
077600 C315-CHECK-ONE-STATE-KEY SECTION.
077700 C315-00.
077800     IF MK-ST-MARKET-ID (MK-ST-IDX) = WS-CUR-MARKET-ID
077900         MOVE MK-ST-VALUE (MK-ST-IDX) TO WS-CUR-PREV-STATE
078000         MOVE "N" TO WS-PREV-STATE-FLAG
078100         MOVE "Y" TO WS-FOUND-FLAG
078200     END-IF
078300     .
078400 C315-99.
078500     EXIT.
078600*----------------------------------------------------------------*
078700* C350-UPDATE-STATE-TABLE (U-MAIN 4E, U6) -- "PREVIOUS EFFECTIVE *
078800* STATE" FOR CHANGE DETECTION IS CLOSED WHEN THE MARKET IS       *
078900* MISSING FROM THE TABLE, EVEN THOUGH U2 SAW "UNSET".            *
079000*----------------------------------------------------------------*
079100 C350-UPDATE-STATE-TABLE SECTION.
079200 C350-00.
079300     IF WS-CUR-NEW-STATE NOT = WS-CUR-PREV-STATE
079400         SET WS-STATE-CHANGED TO TRUE
079500     END-IF
079600     IF WS-FOUND
079700         MOVE WS-CUR-NEW-STATE TO MK-ST-VALUE (MK-ST-IDX)
079800         IF WS-CUR-NEW-STATE NOT = WS-CUR-PREV-STATE
079900             SET MK-ST-CHANGED (MK-ST-IDX) TO TRUE
080000         END-IF
080100     ELSE
080200         IF MK-STATE-COUNT < 1000
080300             ADD 1 TO MK-STATE-COUNT
080400             MOVE WS-CUR-MARKET-ID TO
080500                 MK-ST-MARKET-ID (MK-STATE-COUNT)
080600             MOVE WS-CUR-NEW-STATE TO
080700                 MK-ST-VALUE (MK-STATE-COUNT)
080800             MOVE "Y" TO MK-ST-CHANGED-FLAG (MK-STATE-COUNT)
080900         END-IF
081000     END-IF
081100     .
081200 C350-99.
081300     EXIT.
081400*----------------------------------------------------------------*
081500* C400-BUILD-FEED-LINE (U7) -- "MARKETSCHEDULE ITEM-KEY VALUE".  *
081600*----------------------------------------------------------------*
081700 C400-BUILD-FEED-LINE SECTION.
081800 C400-00.
081900     MOVE SPACES TO MKF-BUILD
082000     MOVE "MarketSchedule" TO MKF-HOST
082100     MOVE WS-CUR-ITEM-KEY TO MKF-ITEM-KEY
082200     MOVE WS-CUR-NEW-STATE TO MKF-VALUE
082300     MOVE MKF-BUILD TO MKF-LINE
082400     .
082500 C400-99.
082600     EXIT.
082700*----------------------------------------------------------------*
082800* D100-WRITE-FEED (U-MAIN 4F/5) -- APPEND ONE LINE PER MARKET;   *
082900* THE FILE ITSELF WAS OPENED OUTPUT (TRUNCATED) IN B000, SO THE  *
083000* WHOLE FEED IS REWRITTEN EVERY RUN.                             *
083100*----------------------------------------------------------------*
083200 D100-WRITE-FEED SECTION.
083300 D100-00.
083400     WRITE MKF-RECORD FROM MKF-LINE
083500     ADD 1 TO WS-FEED-LINE-CNT
083600     .
083700 D100-99.
083800     EXIT.
083900*----------------------------------------------------------------*
084000* D200-GENERATE-VECTORS (U-MAIN STEP 6, U8) -- ONE PER-MINUTE    *
084100* FILE PER MARKET.  THE TOKEN IS RE-RESOLVED HERE (SAME RULES AS *
084200* C200) BECAUSE THE MARKETS FILE HAS ALREADY BEEN CLOSED.        *
084300*----------------------------------------------------------------*
084400 D200-GENERATE-VECTORS SECTION.
084500 D200-00.
084600     OPEN INPUT MARKETLIST-FILE
084700     IF MKM-NOFILE
084800         GO TO D200-99
084900     END-IF
085000     SET MKM-OK TO TRUE
085100     READ MARKETLIST-FILE
085200         AT END SET MKM-EOF TO TRUE
085300     END-READ
085400     PERFORM D205-VECTOR-LOOP THRU D205-99
085500         UNTIL MKM-EOF
085600     CLOSE MARKETLIST-FILE
085700     .
085800 D200-99.
085900     EXIT.
086000 D205-VECTOR-LOOP SECTION.
086100 D205-00.
086200     PERFORM D210-VECTOR-FOR-ONE-MARKET
086300     READ MARKETLIST-FILE
086400         AT END SET MKM-EOF TO TRUE
086500     END-READ
086600     .
086700 D205-99.
086800     EXIT.
086900 D210-VECTOR-FOR-ONE-MARKET SECTION.
087000 D210-00.
087100     IF MKM-LINE-IN = SPACES OR MKM-LINE-IN (1:1) = "#"
087200         GO TO D210-99
087300     END-IF
087400     MOVE SPACES TO MKM-FIELDS
087500     MOVE ZERO TO MKM-FIELD-CNT
087600     UNSTRING MKM-LINE-IN DELIMITED BY ALL SPACES
087700         INTO MKM-MARKET-ID, MKM-TV-KEY, MKM-ITEM-KEY
087800         TALLYING IN MKM-FIELD-CNT
087900     END-UNSTRING
088000     IF MKM-FIELD-CNT < 3
088100         GO TO D210-99
088200     END-IF
088300     MOVE MKM-MARKET-ID TO WS-CUR-MARKET-ID
088400     MOVE MKM-TV-KEY TO WS-CUR-TV-KEY
088500     MOVE WS-RUN-DATE-8 TO WS-VECTOR-DATE-8
088600     MOVE SPACES TO WS-VECTOR-NAME
088700     STRING "VEC-" DELIMITED BY SIZE,
088800            WS-CUR-MARKET-ID DELIMITED BY SPACE,
088900            "-" DELIMITED BY SIZE,
089000            WS-VECTOR-DATE-8 DELIMITED BY SIZE,
089100            ".TXT" DELIMITED BY SIZE
089200         INTO WS-VECTOR-NAME
089300     PERFORM C200-RESOLVE-TOKEN
089400     IF WS-TOKEN-FOUND
089500         MOVE WS-CUR-TOKEN TO MK-TOK-TEXT
089600         PERFORM U100-PARSE-TOKEN
089700     ELSE
089800         MOVE ZERO TO MK-INTERVAL-COUNT
089900     END-IF
090000     OPEN OUTPUT VECTOR-FILE
090100     SET WS-PREV-STATE-UNSET TO TRUE
090200     MOVE 0 TO WS-CUR-PREV-STATE
090300     PERFORM U800-MINUTE-LOOP
090400     CLOSE VECTOR-FILE
090500     .
090600 D210-99.
090700     EXIT.
090800*----------------------------------------------------------------*
090900* E100-REWRITE-STATE (U-MAIN STEP 7, U6) -- ONLY WHEN SOMETHING  *
091000* ACTUALLY CHANGED THIS RUN.                                     *
091100*----------------------------------------------------------------*
091200 E100-REWRITE-STATE SECTION.
091300 E100-00.
091400     IF NOT WS-STATE-CHANGED
091500         GO TO E100-99
091600     END-IF
091700     OPEN OUTPUT STATE-FILE
091800     PERFORM E105-WRITE-ONE-STATE-LINE
091900         VARYING MK-ST-IDX FROM 1 BY 1
092000         UNTIL MK-ST-IDX > MK-STATE-COUNT
092100     CLOSE STATE-FILE
092200     .
092300 E100-99.
092400     EXIT.
092500 E105-WRITE-ONE-STATE-LINE SECTION.
092600 E105-00.
092700     MOVE SPACES TO MKS-LINE
092800     STRING MK-ST-MARKET-ID (MK-ST-IDX) DELIMITED BY SPACE,
092900            "=" DELIMITED BY SIZE,
093000            MK-ST-VALUE (MK-ST-IDX) DELIMITED BY SIZE
093100         INTO MKS-LINE
093200     WRITE MKS-RECORD FROM MKS-LINE
093300     .
093400 E105-99.
093500     EXIT.
093600*----------------------------------------------------------------*
093700* E200-WRITE-SUMMARY (U-MAIN STEP 8) -- "OK MARKETS=N LINES=N    *
093800* STATECHANGED=TRUE|FALSE" TO STDOUT AND THE LOG.                *
093900*----------------------------------------------------------------*
094000 E200-WRITE-SUMMARY SECTION.
094100 E200-00.
094200     MOVE SPACES TO WS-SUMMARY-LINE
094300     IF WS-STATE-CHANGED
094400         MOVE "true"  TO WS-BOOL-TEXT
094500     ELSE
094600         MOVE "false" TO WS-BOOL-TEXT
094700     END-IF
094800     MOVE WS-MARKET-CNT TO WS-EDIT-4
094900     MOVE WS-FEED-LINE-CNT TO WS-EDIT-6
095000     STRING "OK markets=" DELIMITED BY SIZE,
095100            WS-EDIT-4 DELIMITED BY SIZE,
095200            " lines=" DELIMITED BY SIZE,
095300            WS-EDIT-6 DELIMITED BY SIZE,
095400            " stateChanged=" DELIMITED BY SIZE,
095500            WS-BOOL-TEXT DELIMITED BY SPACE
095600         INTO WS-SUMMARY-LINE
095700     DISPLAY WS-SUMMARY-LINE
095800     MOVE WS-SUMMARY-LINE TO WS-LOG-TEXT
095900     PERFORM Z900-LOG-LINE
096000     CLOSE LOG-FILE
096100     .
096200 E200-99.
096300     EXIT.
096400*----------------------------------------------------------------*
096500* U100-PARSE-TOKEN (BUSINESS RULE U1) -- SCAN LEFT TO RIGHT.     *
096600* THE SPECIAL "0000+0000" LITERAL, THEN LETTER+8-DIGIT FORMS,    *
096700* THEN "-"+8-DIGIT OVERNIGHT FORMS, THEN PLAIN 8-DIGIT GROUPS.   *
096800*----------------------------------------------------------------*
096900 U100-PARSE-TOKEN SECTION.
097000 U100-00.
097100     MOVE ZERO TO MK-INTERVAL-COUNT
097200     MOVE ZERO TO MK-TOK-POS
097300     INSPECT MK-TOK-TEXT TALLYING MK-TOK-LEN
097400         FOR CHARACTERS BEFORE SPACE
097500     IF MK-TOK-LEN = ZERO
097600         GO TO U100-99
097700     END-IF
097800     IF MK-TOK-TEXT (1:9) = "0000+0000" AND MK-TOK-LEN = 9
097900         PERFORM U150-ADD-ALLDAY-INTERVAL
098000         GO TO U100-99
098100     END-IF
098200     MOVE 1 TO MK-TOK-POS
098300 U100-10.
098400     IF MK-TOK-POS > MK-TOK-LEN
098500         GO TO U100-99
098600     END-IF
098700     IF MK-INTERVAL-COUNT >= 8
098800         GO TO U100-99
098900     END-IF
099000     MOVE MK-TOK-TEXT (MK-TOK-POS:1) TO MK-TOK-CHAR
099100     IF MK-TOK-CHAR = "P" OR "R" OR "A" OR
099200        MK-TOK-CHAR = "p" OR "r" OR "a"
099300         PERFORM U110-SCAN-LETTER-FORM
099400         GO TO U100-10
099500     END-IF
099600     IF MK-TOK-CHAR = "-"
099700         PERFORM U120-SCAN-DASH-FORM
099800         GO TO U100-10
099900     END-IF
100000     IF MK-TOK-CHAR IS NUMERIC
100100         PERFORM U130-SCAN-DIGIT-RUN
100200         GO TO U100-10
100300     END-IF
100400     ADD 1 TO MK-TOK-POS
100500     GO TO U100-10
100600     .
100700 U100-99.
100800     EXIT.
100900*----------------------------------------------------------------*
101000* U110-SCAN-LETTER-FORM -- LETTER "P"/"R"/"A" + EXACTLY 8 DIGITS.*
101100* FEWER THAN 8 DIGITS FOLLOWING => SKIP JUST THE LETTER.         *
101200*----------------------------------------------------------------*
101300 U110-SCAN-LETTER-FORM SECTION.
101400 U110-00.
101500     ADD 1 TO MK-TOK-POS
101600     IF MK-TOK-POS + 7 > MK-TOK-LEN
101700         GO TO U110-99
101800     END-IF
101900     MOVE MK-TOK-TEXT (MK-TOK-POS:8) TO MK-TOK-DIGIT-RUN
102000     IF MK-TOK-DIGIT-RUN NOT NUMERIC
102100         GO TO U110-99
102200     END-IF
102300     MOVE MK-TOK-DIGIT-RUN (1:4) TO MK-HHMM-WORK
102400     MOVE MK-HHMM-WORK TO WS-SUB
102500     PERFORM U140-CLASSIFY-INTERVAL
102600     ADD 8 TO MK-TOK-POS
102700     .
102800 U110-99.
102900     EXIT.
103000*----------------------------------------------------------------*
103100* U120-SCAN-DASH-FORM -- "-" + EXACTLY 8 DIGITS => EXPLICITLY    *
103200* OVERNIGHT, UNLESS START = END (THEN ALL-DAY).                  *
103300*----------------------------------------------------------------*
103400 U120-SCAN-DASH-FORM SECTION.
103500 U120-00.
103600     ADD 1 TO MK-TOK-POS
103700     IF MK-TOK-POS + 7 > MK-TOK-LEN
103800         GO TO U120-99
103900     END-IF
104000     MOVE MK-TOK-TEXT (MK-TOK-POS:8) TO MK-TOK-DIGIT-RUN
104100     IF MK-TOK-DIGIT-RUN NOT NUMERIC
104200         GO TO U120-99
104300     END-IF
104400     IF MK-INTERVAL-COUNT >= 8
104500         GO TO U120-99
104600     END-IF
104700     ADD 1 TO MK-INTERVAL-COUNT
104800 U120-05.
104900     MOVE MK-TOK-DIGIT-RUN (1:2) TO MK-HHMM-HH
105000     MOVE MK-TOK-DIGIT-RUN (3:2) TO MK-HHMM-MI
105100     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
105200         REMAINDER MK-HHMM-HH
105300     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
105400         REMAINDER MK-HHMM-MI
105500     MOVE MK-HHMM-WORK TO MK-IVL-START-HHMM (MK-INTERVAL-COUNT)
105600     MOVE MK-TOK-DIGIT-RUN (5:2) TO MK-HHMM-HH
105700     MOVE MK-TOK-DIGIT-RUN (7:2) TO MK-HHMM-MI
105800     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
105900         REMAINDER MK-HHMM-HH
106000     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
106100         REMAINDER MK-HHMM-MI
106200     MOVE MK-HHMM-WORK TO MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
106300     IF MK-IVL-START-HHMM (MK-INTERVAL-COUNT) =
106400        MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
106500         SET MK-IVL-IS-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
106600         SET MK-IVL-NOT-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
106700     ELSE
106800         SET MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
106900         SET MK-IVL-NOT-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
107000     END-IF
107100     ADD 8 TO MK-TOK-POS
107200     .
107300 U120-99.
107400     EXIT.
107500*----------------------------------------------------------------*
107600* U130-SCAN-DIGIT-RUN -- A MAXIMAL RUN OF DIGITS IS CONSUMED IN  *
107700* 8-DIGIT GROUPS; A TRAILING PARTIAL GROUP IS DROPPED.           *
107800*   2013-09-18 RJC MKT-0126 - THE RUN'S END POINTER NOW LIVES IN *
107900*   MK-TOK-RUN-END, NOT WS-SUB - WS-SUB IS RETASKED AS SCRATCH   *
108000*   BY U140-CLASSIFY-INTERVAL'S DIVIDE STATEMENTS ON EVERY CALL  *
108100*   MADE FROM THE GROUP LOOP BELOW AND WAS CLOBBERING THE FINAL  *
108200*   MOVE TO MK-TOK-POS (SEE MOD. HISTORY MKT-0126).              *
108300*----------------------------------------------------------------*
108400 U130-SCAN-DIGIT-RUN SECTION.
108500 U130-00.
108600     MOVE ZERO TO MK-TOK-DIGIT-CNT
108700     MOVE MK-TOK-POS TO WS-SUB
108800 U130-05.
108900     IF WS-SUB > MK-TOK-LEN
109000         GO TO U130-10
109100     END-IF
109200     IF MK-TOK-TEXT (WS-SUB:1) IS NOT NUMERIC
109300         GO TO U130-10
109400     END-IF
109500     ADD 1 TO WS-SUB
109600     ADD 1 TO MK-TOK-DIGIT-CNT
109700     GO TO U130-05
109800     .
109900 U130-10.
110000     MOVE WS-SUB TO MK-TOK-RUN-END
110100     COMPUTE MK-TOK-GROUP-CNT = MK-TOK-DIGIT-CNT / 8
110200 U130-15.
110300     IF MK-TOK-GROUP-CNT = ZERO
110400         GO TO U130-99
110500     END-IF
110600     IF MK-INTERVAL-COUNT >= 8
110700         GO TO U130-99
110800     END-IF
110900     MOVE MK-TOK-TEXT (MK-TOK-POS:8) TO MK-TOK-DIGIT-RUN
111000     MOVE MK-TOK-DIGIT-RUN (1:4) TO WS-SUB
111100     PERFORM U140-CLASSIFY-INTERVAL
111200     ADD 8 TO MK-TOK-POS
111300     SUBTRACT 1 FROM MK-TOK-GROUP-CNT
111400     GO TO U130-15
111500     .
111600 U130-99.
111700     MOVE MK-TOK-RUN-END TO MK-TOK-POS
111800     .
111900 U130-999.
112000     EXIT.
112100*----------------------------------------------------------------*
112200* U140-CLASSIFY-INTERVAL -- COMMON TO THE LETTER AND PLAIN       *
112300* 8-DIGIT FORMS.  MK-TOK-DIGIT-RUN HOLDS "HHMMHHMM".  HH IS      *
112400* TAKEN MOD 24 AND MM MOD 60; END < START, OR BOTH MIDNIGHT,     *
112500* MEANS OVERNIGHT; OVERNIGHT WITH START = END MEANS ALL-DAY.     *
112600*----------------------------------------------------------------*
112700 U140-CLASSIFY-INTERVAL SECTION.
112800 U140-00.
112900     IF MK-INTERVAL-COUNT >= 8
113000         GO TO U140-99
113100     END-IF
113200     ADD 1 TO MK-INTERVAL-COUNT
113300     MOVE MK-TOK-DIGIT-RUN (1:2) TO MK-HHMM-HH
113400     MOVE MK-TOK-DIGIT-RUN (3:2) TO MK-HHMM-MI
113500     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
113600         REMAINDER MK-HHMM-HH
113700     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
113800         REMAINDER MK-HHMM-MI
113900     MOVE MK-HHMM-WORK TO MK-IVL-START-HHMM (MK-INTERVAL-COUNT)
114000     MOVE MK-TOK-DIGIT-RUN (5:2) TO MK-HHMM-HH
114100     MOVE MK-TOK-DIGIT-RUN (7:2) TO MK-HHMM-MI
114200     DIVIDE MK-HHMM-HH BY 24 GIVING WS-SUB
114300         REMAINDER MK-HHMM-HH
114400     DIVIDE MK-HHMM-MI BY 60 GIVING WS-SUB
114500         REMAINDER MK-HHMM-MI
114600     MOVE MK-HHMM-WORK TO MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
114700     SET MK-IVL-NOT-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
114800     SET MK-IVL-NOT-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
114900     IF MK-IVL-END-HHMM (MK-INTERVAL-COUNT) <
115000        MK-IVL-START-HHMM (MK-INTERVAL-COUNT)
115100         SET MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
115200     END-IF
115300     IF MK-IVL-END-HHMM (MK-INTERVAL-COUNT) = ZERO AND
115400        MK-IVL-START-HHMM (MK-INTERVAL-COUNT) = ZERO
115500         SET MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT) TO TRUE
115600     END-IF
115700     IF MK-IVL-IS-OVERNIGHT (MK-INTERVAL-COUNT)
115800        AND MK-IVL-START-HHMM (MK-INTERVAL-COUNT) =
115900            MK-IVL-END-HHMM (MK-INTERVAL-COUNT)
116000         SET MK-IVL-IS-ALLDAY (MK-INTERVAL-COUNT) TO TRUE
116100     END-IF
116200     .
116300 U140-99.
116400     EXIT.
116500*----------------------------------------------------------------*
116600* U150-ADD-ALLDAY-INTERVAL -- THE "0000+0000" LITERAL SPECIAL    *
116700* CASE: ONE ALL-DAY INTERVAL, NOTHING ELSE.                      *
116800*----------------------------------------------------------------*
116900 U150-ADD-ALLDAY-INTERVAL SECTION.
117000 U150-00.
117100     MOVE 1 TO MK-INTERVAL-COUNT
117200     MOVE ZERO TO MK-IVL-START-HHMM (1)
117300     MOVE ZERO TO MK-IVL-END-HHMM (1)
117400     SET MK-IVL-IS-ALLDAY (1) TO TRUE
117500     SET MK-IVL-NOT-OVERNIGHT (1) TO TRUE
117600     .
117700 U150-99.
117800     EXIT.
117900*----------------------------------------------------------------*
118000* U200-STATE-AT-TIME (BUSINESS RULE U2) -- GRACE-WINDOW LOGIC.   *
118100* AN EMPTY INTERVAL LIST NEVER CHANGES STATE ("SAFE FAIL").      *
118200*----------------------------------------------------------------*
118300 U200-STATE-AT-TIME SECTION.
118400 U200-00.
118500     IF MK-INTERVAL-COUNT = ZERO
118600         MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
118700         GO TO U200-99
118800     END-IF
118900     MOVE WS-PLUS-GRACE-HHMM TO WS-SUB
119000     PERFORM U210-TRADING-AT
119100     IF WS-FOUND
119200         MOVE 1 TO WS-CUR-NEW-STATE
119300         GO TO U200-99
119400     END-IF
119500     MOVE WS-MINUS-GRACE-HHMM TO WS-SUB
119600     PERFORM U210-TRADING-AT
119700     IF NOT WS-FOUND
119800         MOVE 0 TO WS-CUR-NEW-STATE
119900         GO TO U200-99
120000     END-IF
120100     MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
120200     .
120300 U200-99.
120400     EXIT.
120500*----------------------------------------------------------------*
120600* U210-TRADING-AT -- "TRADING AT TIME WS-SUB" ACROSS ALL         *
120700* INTERVALS.  RESULT COMES BACK IN WS-FOUND-FLAG.                *
120800*----------------------------------------------------------------*
120900 U210-TRADING-AT SECTION.
121000 U210-00.
121100     MOVE "N" TO WS-FOUND-FLAG
121200     PERFORM U215-CHECK-ONE-INTERVAL
121300         VARYING MK-IVL-IDX FROM 1 BY 1
121400         UNTIL MK-IVL-IDX > MK-INTERVAL-COUNT
121500     .
121600 U210-99.
121700     EXIT.
121800 U215-CHECK-ONE-INTERVAL SECTION.
121900 U215-00.
122000     IF MK-IVL-IS-ALLDAY (MK-IVL-IDX)
122100         MOVE "Y" TO WS-FOUND-FLAG
122200     ELSE
122300         IF MK-IVL-IS-OVERNIGHT (MK-IVL-IDX)
122400             IF MK-IVL-START-HHMM (MK-IVL-IDX) =
122500                MK-IVL-END-HHMM (MK-IVL-IDX)
122600                 MOVE "Y" TO WS-FOUND-FLAG
122700             ELSE
122800                 IF WS-SUB >= MK-IVL-START-HHMM (MK-IVL-IDX)
122900                    OR WS-SUB < MK-IVL-END-HHMM (MK-IVL-IDX)
123000                     MOVE "Y" TO WS-FOUND-FLAG
123100                 END-IF
123200             END-IF
123300         ELSE
123400             IF WS-SUB >= MK-IVL-START-HHMM (MK-IVL-IDX)
123500                AND WS-SUB < MK-IVL-END-HHMM (MK-IVL-IDX)
123600                 MOVE "Y" TO WS-FOUND-FLAG
123700             END-IF
123800         END-IF
123900     END-IF
124000     .
124100 U215-99.
124200     EXIT.
124300*----------------------------------------------------------------*
124400* U600-COMPUTE-RUN-CLOCK -- ACCEPT TODAY'S DATE, WORK OUT THE    *
124500* JULIAN DAY NUMBER (SO WE HAVE A CLEAN INTEGER DAY COUNT), THEN *
124600* THE UNIX EPOCH SECOND OF MIDNIGHT UTC AND THE HHMM OF "NOW"    *
124700* WITH ITS TWO GRACE-WINDOW PROBES.  ACCEPT ... FROM DATE HANDS  *
124800* BACK ONLY A 2-DIGIT YEAR - NO CENTURY DIGITS EVER COME OFF THE *
124900* SYSTEM CLOCK - SO WS-RUN-CENTURY IS INFERRED BY THE WINDOW     *
125000* RULE IN U600-05 BELOW RATHER THAN TAKEN FROM THE CLOCK.        *
125100*   2014-02-11 RJC MKT-0127 - MKT-0088 (1998) SAID THE CENTURY   *
125200*   WOULD BE COMPUTED, NOT HARD-CODED, BUT THE HARD-CODED "20"   *
125300*   NEVER ACTUALLY CAME OUT - REPLACED WITH THE WINDOW RULE THIS *
125400*   PARAGRAPH'S OWN COMMENTS HAD BEEN CLAIMING SINCE MKT-0088.   *
125500*----------------------------------------------------------------*
125600 U600-COMPUTE-RUN-CLOCK SECTION.
125700 U600-00.
125800     ACCEPT WS-SYSTEM-DATE FROM DATE
125900     ACCEPT WS-SYSTEM-TIME FROM TIME
126000     PERFORM U600-05
126100     COMPUTE WS-RUN-YEAR = WS-RUN-CENTURY * 100 + WS-SYS-YY
126200     MOVE WS-SYS-MM TO WS-RUN-MONTH
126300     MOVE WS-SYS-DD TO WS-RUN-DAY
126400     COMPUTE WS-RUN-DATE-8 =
126500         WS-RUN-YEAR * 10000 + WS-RUN-MONTH * 100 + WS-RUN-DAY
126600     PERFORM U610-JULIAN-DAY-NUMBER
126700     COMPUTE WS-EPOCH-DAY-NUM = WS-JULIAN-DAY-NUM - 2440588
126800     COMPUTE WS-MIDNIGHT-EPOCH = WS-EPOCH-DAY-NUM * 86400
126900     COMPUTE MK-HHMM-HH = WS-SYS-HH
127000     COMPUTE MK-HHMM-MI = WS-SYS-MI
127100     MOVE MK-HHMM-WORK TO WS-NOW-HHMM
127200     PERFORM U620-ADD-GRACE-MINUTES
127300     .
127400* U600-05 -- CENTURY WINDOW RULE.  A 2-DIGIT YEAR OF 50 OR ABOVE *
127500* IS TAKEN AS 19XX, ANYTHING BELOW 50 AS 20XX.  MKT-0127.        *
127600 U600-05.
127700     IF WS-SYS-YY < 50
127800         MOVE 20 TO WS-RUN-CENTURY
127900     ELSE
128000         MOVE 19 TO WS-RUN-CENTURY
128100     END-IF
128200     .
128300 U600-99.
128400     EXIT.
128500*----------------------------------------------------------------*
128600* U610-JULIAN-DAY-NUMBER -- STANDARD PROLEPTIC-GREGORIAN JULIAN  *
128700* DAY NUMBER FORMULA (FLIEGEL & VAN FLANDERN), INTEGER ONLY.     *
128800*----------------------------------------------------------------*
128900 U610-JULIAN-DAY-NUMBER SECTION.
129000 U610-00.
129100     COMPUTE WS-JW-A =
129200         (14 - WS-RUN-MONTH) / 12
129300     COMPUTE WS-JW-Y =
129400         WS-RUN-YEAR + 4800 - WS-JW-A
129500     COMPUTE WS-JW-M =
129600         WS-RUN-MONTH + 12 * WS-JW-A - 3
129700     COMPUTE WS-JULIAN-DAY-NUM =
129800         WS-RUN-DAY + (153 * WS-JW-M + 2) / 5 + WS-JW-Y * 365
129900         + WS-JW-Y / 4 - WS-JW-Y / 100 + WS-JW-Y / 400 - 32045
130000     .
130100 U610-99.
130200     EXIT.
130300*----------------------------------------------------------------*
130400* U620-ADD-GRACE-MINUTES -- T+5 AND T-5, REDUCED TO TIME-OF-DAY  *
130500* (WRAPPING AT MIDNIGHT, PER U2 NOTE ON DAY WRAP).               *
130600*----------------------------------------------------------------*
130700 U620-ADD-GRACE-MINUTES SECTION.
130800 U620-00.
130900     MOVE WS-NOW-HHMM TO MK-HHMM-WORK
131000     COMPUTE WS-SUB = MK-HHMM-HH * 60 + MK-HHMM-MI
131100        + MK-K-GRACE-MINUTES
131200     IF WS-SUB >= 1440
131300         SUBTRACT 1440 FROM WS-SUB
131400     END-IF
131500     COMPUTE MK-HHMM-HH = WS-SUB / 60
131600     COMPUTE MK-HHMM-MI = WS-SUB - (WS-SUB / 60 * 60)
131700     MOVE MK-HHMM-WORK TO WS-PLUS-GRACE-HHMM
131800     MOVE WS-NOW-HHMM TO MK-HHMM-WORK
131900     COMPUTE WS-SUB = MK-HHMM-HH * 60 + MK-HHMM-MI
132000        - MK-K-GRACE-MINUTES
132100     IF WS-SUB < 0
132200         ADD 1440 TO WS-SUB
132300     END-IF
132400     COMPUTE MK-HHMM-HH = WS-SUB / 60
132500     COMPUTE MK-HHMM-MI = WS-SUB - (WS-SUB / 60 * 60)
132600     MOVE MK-HHMM-WORK TO WS-MINUS-GRACE-HHMM
132700     .
132800 U620-99.
132900     EXIT.
133000*----------------------------------------------------------------*
133100* U800-MINUTE-LOOP (U8) -- 1440 MINUTES OF THE CURRENT UTC DAY,  *
133200* MIDNIGHT THROUGH 23:59, CARRYING THE PREVIOUS MINUTE'S STATE   *
133300* AS HYSTERESIS INPUT INTO THE NEXT.  THE VECTOR FILE MUST       *
133400* ALREADY BE OPEN OUTPUT AND MK-INTERVAL-TABLE ALREADY LOADED.   *
133500*----------------------------------------------------------------*
133600 U800-MINUTE-LOOP SECTION.
133700 U800-00.
133800     MOVE ZERO TO WS-MINUTE-IDX
133900     PERFORM U805-ONE-MINUTE THRU U805-99
134000         UNTIL WS-MINUTE-IDX >= MK-K-MINUTES-PER-DAY
134100     .
134200 U800-99.
134300     EXIT.
134400 U805-ONE-MINUTE SECTION.
134500 U805-00.
134600     PERFORM U810-COMPUTE-ONE-MINUTE
134700     PERFORM U820-WRITE-ONE-MINUTE
134800     ADD 1 TO WS-MINUTE-IDX
134900     .
135000 U805-99.
135100     EXIT.
135200*----------------------------------------------------------------*
135300* U810-COMPUTE-ONE-MINUTE -- SAME T+/-GRACE LOGIC AS U600/U620,  *
135400* BUT DRIVEN OFF THE MINUTE INDEX INSTEAD OF THE WALL CLOCK.     *
135500*----------------------------------------------------------------*
135600 U810-COMPUTE-ONE-MINUTE SECTION.
135700 U810-00.
135800     COMPUTE MK-HHMM-HH = WS-MINUTE-IDX / 60
135900     COMPUTE MK-HHMM-MI = WS-MINUTE-IDX - (WS-MINUTE-IDX / 60 * 60)
136000     MOVE MK-HHMM-WORK TO WS-NOW-HHMM
136100     PERFORM U620-ADD-GRACE-MINUTES
136200     IF MK-INTERVAL-COUNT = ZERO
136300         IF WS-PREV-STATE-UNSET
136400             MOVE 0 TO WS-CUR-NEW-STATE
136500         ELSE
136600             MOVE WS-CUR-PREV-STATE TO WS-CUR-NEW-STATE
136700         END-IF
136800     ELSE
136900         IF WS-PREV-STATE-UNSET
137000             MOVE 0 TO WS-CUR-PREV-STATE
137100         END-IF
137200         PERFORM U200-STATE-AT-TIME
137300     END-IF
137400     MOVE WS-CUR-NEW-STATE TO WS-CUR-PREV-STATE
137500     MOVE "N" TO WS-PREV-STATE-FLAG
137600     .
137700 U810-99.
137800     EXIT.
137900*----------------------------------------------------------------*
138000* U820-WRITE-ONE-MINUTE -- "HH:MM:SS EPOCH STATE".               *
138100*----------------------------------------------------------------*
138200 U820-WRITE-ONE-MINUTE SECTION.
138300 U820-00.
138400     MOVE SPACES TO MKV-BUILD
138500     COMPUTE MK-HHMM-HH = WS-MINUTE-IDX / 60
138600     COMPUTE MK-HHMM-MI = WS-MINUTE-IDX - (WS-MINUTE-IDX / 60 * 60)
138700     MOVE MK-HHMM-HH TO WS-EDIT-4-R (1:2)
138800     STRING MK-HHMM-HH DELIMITED BY SIZE
138900         INTO MKV-TIME-TEXT
139000     MOVE MK-HHMM-HH TO WS-SUB
139100     PERFORM Z400-EDIT-2-DIGIT
139200     MOVE WS-EDIT-4-R (3:2) TO MKV-TIME-TEXT (1:2)
139300     MOVE ":" TO MKV-TIME-TEXT (3:1)
139400     MOVE MK-HHMM-MI TO WS-SUB
139500     PERFORM Z400-EDIT-2-DIGIT
139600     MOVE WS-EDIT-4-R (3:2) TO MKV-TIME-TEXT (4:2)
139700     MOVE ":" TO MKV-TIME-TEXT (6:1)
139800     MOVE "00" TO MKV-TIME-TEXT (7:2)
139900     COMPUTE MKV-EPOCH =
140000         WS-MIDNIGHT-EPOCH + WS-MINUTE-IDX * MK-K-SECONDS-PER-MINUTE
140100     MOVE WS-CUR-NEW-STATE TO MKV-STATE
140200     MOVE MKV-BUILD TO MKV-LINE
140300     WRITE MKV-RECORD FROM MKV-LINE
140400     .
140500 U820-99.
140600     EXIT.
140700*----------------------------------------------------------------*
140800* Z100-TRIM-LEADING -- STRIP LEADING SPACES FROM WS-CUR-TV-KEY.  *
140900*----------------------------------------------------------------*
141000 Z100-TRIM-LEADING SECTION.
141100 Z100-00.
141200     PERFORM Z105-SHIFT-ONE THRU Z105-99
141300         UNTIL WS-CUR-TV-KEY (1:1) NOT = SPACE
141400         OR WS-CUR-TV-KEY = SPACES
141500     .
141600 Z100-99.
141700     EXIT.
141800 Z105-SHIFT-ONE SECTION.
141900 Z105-00.
142000     MOVE WS-CUR-TV-KEY (2:19) TO WS-CUR-TV-KEY (1:19)
142100     MOVE SPACE TO WS-CUR-TV-KEY (20:1)
142200     .
142300 Z105-99.
142400     EXIT.
142500*----------------------------------------------------------------*
142600* Z100B-TRIM-STATE-ID -- SAME IDEA, FOR THE STATE-FILE KEY.      *
142700*----------------------------------------------------------------*
142800 Z100B-TRIM-STATE-ID SECTION.
142900 Z100B-00.
143000     PERFORM Z106-SHIFT-ONE THRU Z106-99
143100         UNTIL MKS-MARKET-ID (1:1) NOT = SPACE
143200         OR MKS-MARKET-ID = SPACES
143300     .
143400 Z100B-99.
143500     EXIT.
143600 Z106-SHIFT-ONE SECTION.
143700 Z106-00.
143800     MOVE MKS-MARKET-ID (2:19) TO MKS-MARKET-ID (1:19)
143900     MOVE SPACE TO MKS-MARKET-ID (20:1)
144000     .
144100 Z106-99.
144200     EXIT.
144300*----------------------------------------------------------------*
144400* Z200-TRUNCATE-AT-AT-SIGN -- DROP AN "@DATE" SUFFIX WHEN "@"    *
144500* APPEARS AT A POSITION GREATER THAN 1.                          *
144600*----------------------------------------------------------------*
144700 Z200-TRUNCATE-AT-AT-SIGN SECTION.
144800 Z200-00.
144900     MOVE ZERO TO WS-SUB
145000     INSPECT WS-CUR-TV-KEY TALLYING WS-SUB
145100         FOR CHARACTERS BEFORE "@"
145200     IF WS-SUB > 0 AND WS-SUB < 20
145300         MOVE WS-CUR-TV-KEY (1:WS-SUB) TO MKS-LINE
145400         MOVE SPACES TO WS-CUR-TV-KEY
145500         MOVE MKS-LINE (1:WS-SUB) TO WS-CUR-TV-KEY
145600         MOVE SPACES TO MKS-LINE
145700     END-IF
145800     .
145900 Z200-99.
146000     EXIT.
146100*----------------------------------------------------------------*
146200* Z300-STRIP-TO-TOKEN-CHARS -- KEEP ONLY DIGITS AND "P R A - +". *
146300*----------------------------------------------------------------*
146400 Z300-STRIP-TO-TOKEN-CHARS SECTION.
146500 Z300-00.
146600     INSPECT MK-TOK-TEXT REPLACING ALL "b" BY " "
146700     INSPECT MK-TOK-TEXT REPLACING ALL "B" BY " "
146800     INSPECT MK-TOK-TEXT REPLACING ALL "c" BY " "
146900     INSPECT MK-TOK-TEXT REPLACING ALL "C" BY " "
147000     INSPECT MK-TOK-TEXT REPLACING ALL "d" BY " "
147100     INSPECT MK-TOK-TEXT REPLACING ALL "D" BY " "
147200     INSPECT MK-TOK-TEXT REPLACING ALL "e" BY " "
147300     INSPECT MK-TOK-TEXT REPLACING ALL "E" BY " "
147400     INSPECT MK-TOK-TEXT REPLACING ALL "f" BY " "
147500     INSPECT MK-TOK-TEXT REPLACING ALL "F" BY " "
147600     INSPECT MK-TOK-TEXT REPLACING ALL "g" BY " "
147700     INSPECT MK-TOK-TEXT REPLACING ALL "G" BY " "
147800     INSPECT MK-TOK-TEXT REPLACING ALL "h" BY " "
147900     INSPECT MK-TOK-TEXT REPLACING ALL "H" BY " "
148000     INSPECT MK-TOK-TEXT REPLACING ALL "i" BY " "
148100     INSPECT MK-TOK-TEXT REPLACING ALL "I" BY " "
148200     INSPECT MK-TOK-TEXT REPLACING ALL "j" BY " "
148300     INSPECT MK-TOK-TEXT REPLACING ALL "J" BY " "
148400     INSPECT MK-TOK-TEXT REPLACING ALL "k" BY " "
148500     INSPECT MK-TOK-TEXT REPLACING ALL "K" BY " "
148600     INSPECT MK-TOK-TEXT REPLACING ALL "l" BY " "
148700     INSPECT MK-TOK-TEXT REPLACING ALL "L" BY " "
148800     INSPECT MK-TOK-TEXT REPLACING ALL "m" BY " "
148900     INSPECT MK-TOK-TEXT REPLACING ALL "M" BY " "
149000     INSPECT MK-TOK-TEXT REPLACING ALL "n" BY " "
149100     INSPECT MK-TOK-TEXT REPLACING ALL "N" BY " "
149200     INSPECT MK-TOK-TEXT REPLACING ALL "o" BY " "
149300     INSPECT MK-TOK-TEXT REPLACING ALL "O" BY " "
149400     INSPECT MK-TOK-TEXT REPLACING ALL "q" BY " "
149500     INSPECT MK-TOK-TEXT REPLACING ALL "Q" BY " "
149600     INSPECT MK-TOK-TEXT REPLACING ALL "s" BY " "
149700     INSPECT MK-TOK-TEXT REPLACING ALL "S" BY " "
149800     INSPECT MK-TOK-TEXT REPLACING ALL "t" BY " "
149900     INSPECT MK-TOK-TEXT REPLACING ALL "T" BY " "
150000     INSPECT MK-TOK-TEXT REPLACING ALL "u" BY " "
150100     INSPECT MK-TOK-TEXT REPLACING ALL "U" BY " "
150200     INSPECT MK-TOK-TEXT REPLACING ALL "v" BY " "
150300     INSPECT MK-TOK-TEXT REPLACING ALL "V" BY " "
150400     INSPECT MK-TOK-TEXT REPLACING ALL "w" BY " "
150500     INSPECT MK-TOK-TEXT REPLACING ALL "W" BY " "
150600     INSPECT MK-TOK-TEXT REPLACING ALL "x" BY " "
150700     INSPECT MK-TOK-TEXT REPLACING ALL "X" BY " "
150800     INSPECT MK-TOK-TEXT REPLACING ALL "y" BY " "
150900     INSPECT MK-TOK-TEXT REPLACING ALL "Y" BY " "
151000     INSPECT MK-TOK-TEXT REPLACING ALL "z" BY " "
151100     INSPECT MK-TOK-TEXT REPLACING ALL "Z" BY " "
151200     INSPECT MK-TOK-TEXT REPLACING ALL "." BY " "
151300     INSPECT MK-TOK-TEXT REPLACING ALL "," BY " "
151400     INSPECT MK-TOK-TEXT REPLACING ALL ":" BY " "
151500     INSPECT MK-TOK-TEXT REPLACING ALL ";" BY " "
151600     MOVE SPACES TO WS-EDIT-4-R
151700     MOVE ZERO TO WS-SUB
151800     PERFORM Z310-KEEP-ONE-CHAR
151900         VARYING WS-FOUND-IDX FROM 1 BY 1
152000         UNTIL WS-FOUND-IDX > LENGTH OF MK-TOK-TEXT
152100     MOVE WS-EDIT-4-R TO MK-TOK-DIGIT-RUN
152200     .
152300 Z300-99.
152400     EXIT.
152500 Z310-KEEP-ONE-CHAR SECTION.
152600 Z310-00.
152700     IF MK-TOK-TEXT (WS-FOUND-IDX:1) NOT = SPACE
152800         ADD 1 TO WS-SUB
152900         IF WS-SUB <= 4
153000             MOVE MK-TOK-TEXT (WS-FOUND-IDX:1)
153100                 TO WS-EDIT-4-R (WS-SUB:1)
153200         END-IF
153300     END-IF
153400     .
153500 Z310-99.
153600     EXIT.
153700*----------------------------------------------------------------*
153800* Z400-EDIT-2-DIGIT -- ZERO-PAD WS-SUB (0-59) INTO A 2-DIGIT     *
153900* DISPLAY FIELD, RETURNED IN WS-EDIT-4-R (3:2).                  *
154000*----------------------------------------------------------------*
154100 Z400-EDIT-2-DIGIT SECTION.
154200 Z400-00.
154300     MOVE WS-SUB TO WS-EDIT-4
154400     .
154500 Z400-99.
154600     EXIT.
154700*----------------------------------------------------------------*
154800* Z900-LOG-LINE -- TIMESTAMP + LEVEL + TEXT, APPENDED TO THE LOG *
154900* FILE.  WRITE ERRORS ARE IGNORED (BEST-EFFORT PER SPEC).        *
155000*----------------------------------------------------------------*
155100 Z900-LOG-LINE SECTION.
155200 Z900-00.
155300     MOVE SPACES TO WS-LOG-BUILD
155400     STRING WS-RUN-DATE-8 DELIMITED BY SIZE,
155500            "T" DELIMITED BY SIZE,
155600            WS-SYSTEM-TIME DELIMITED BY SIZE
155700         INTO WS-LOG-TIMESTAMP
155800     MOVE "INFO " TO WS-LOG-LEVEL
155900     MOVE WS-LOG-BUILD TO MKL-LINE
156000     WRITE MKL-RECORD FROM MKL-LINE
156100     .
156200 Z900-99.
156300     EXIT.
