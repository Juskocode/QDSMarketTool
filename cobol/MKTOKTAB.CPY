000100*--------------------------------------------------------------*
000200* MKTOKTAB  --  SCHEDULE TOKEN / INTERVAL WORK TABLE            *
000300*   SHARED BY MKTSCHED AND MKTGOLDN.  HOLDS THE PARSED RESULT   *
000400*   OF ONE SCHEDULE TOKEN (UP TO 8 DAILY INTERVALS) PLUS THE    *
000500*   SCRATCH FIELDS THE TOKEN SCANNER (U100-PARSE-TOKEN AND      *
000600*   FRIENDS) NEEDS WHILE WALKING THE TOKEN STRING.              *
000700*   KLD 1994-06-02  MKT-0058 - PULLED OUT OF MKTSCHED SO THE    *
000710*   GOLDEN VECTOR JOB COULD SHARE THE SAME TABLE SHAPE.         *
000720*   2007-03-12 RJC MKT-0121 - CONSTANTS DROPPED TO 77-LEVEL,    *
000730*   SHOP STYLE, SO THEY SIT AHEAD OF THE 01-LEVEL TABLES BELOW  *
000740*   - SEE MKTSCHED/MKTGOLDN MODIFICATION HISTORY.               *
000750*   2013-09-18 RJC MKT-0126 - ADDED MK-TOK-RUN-END; WS-SUB IS   *
000760*   SHARED SCRATCH AND MUST NOT CARRY THE DIGIT-RUN END POINTER *
000770*   ACROSS U130'S GROUP LOOP - SEE MOD. HISTORY.                *
000800*--------------------------------------------------------------*
000810 77  MK-K-GRACE-MINUTES          PIC S9(4) COMP VALUE 5.
000820 77  MK-K-MINUTES-PER-DAY        PIC S9(4) COMP VALUE 1440.
000830 77  MK-K-SECONDS-PER-MINUTE     PIC S9(4) COMP VALUE 60.
000900 01  MK-INTERVAL-TABLE.
001000     05  MK-INTERVAL-COUNT       PIC S9(6) COMP-3 VALUE ZEROS.
001100     05  MK-INTERVAL OCCURS 8 TIMES INDEXED BY MK-IVL-IDX.
001200         10  MK-IVL-START-HHMM   PIC 9(4).
001300         10  MK-IVL-END-HHMM     PIC 9(4).
001400         10  MK-IVL-OVERNIGHT    PIC X.
001500             88  MK-IVL-IS-OVERNIGHT   VALUE "Y".
001600             88  MK-IVL-NOT-OVERNIGHT  VALUE "N".
001700         10  MK-IVL-ALLDAY       PIC X.
001800             88  MK-IVL-IS-ALLDAY      VALUE "Y".
001900             88  MK-IVL-NOT-ALLDAY     VALUE "N".
002000     05  FILLER                  PIC X(04).
002100*--------------------------------------------------------------*
002200* TOKEN SCAN WORK AREA -- PREFIX MK-TOK                         *
002300*--------------------------------------------------------------*
002400 01  MK-TOKEN-SCAN.
002500     05  MK-TOK-TEXT             PIC X(60).
002600     05  MK-TOK-LEN              PIC S9(4) COMP VALUE ZERO.
002700     05  MK-TOK-POS              PIC S9(4) COMP VALUE ZERO.
002750     05  MK-TOK-RUN-END          PIC S9(4) COMP VALUE ZERO.
002800     05  MK-TOK-CHAR             PIC X.
002900     05  MK-TOK-CHAR-R REDEFINES MK-TOK-CHAR.
003000         10  MK-TOK-CHAR-NUM     PIC 9.
003100     05  MK-TOK-DIGIT-RUN        PIC X(08) VALUE SPACES.
003200     05  MK-TOK-DIGIT-CNT        PIC S9(6) COMP-3 VALUE ZEROS.
003300     05  MK-TOK-GROUP-CNT        PIC S9(6) COMP-3 VALUE ZEROS.
003400     05  FILLER                  PIC X(04).
003500*--------------------------------------------------------------*
003600* HHMM SPLIT WORK AREA -- USED BY U140-CLASSIFY-INTERVAL AND    *
003700* BY U210-TRADING-AT TO PULL HH AND MI APART FOR THE MOD-24 /   *
003800* MOD-60 NORMALISATION CALLED FOR IN BUSINESS RULE U1.          *
003900*--------------------------------------------------------------*
004000 01  MK-HHMM-WORK                PIC 9(4) VALUE ZERO.
004100 01  MK-HHMM-SPLIT REDEFINES MK-HHMM-WORK.
004200     05  MK-HHMM-HH              PIC 9(2).
004300     05  MK-HHMM-MI              PIC 9(2).
