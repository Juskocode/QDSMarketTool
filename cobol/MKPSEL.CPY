000100     SELECT PROPERTIES-FILE ASSIGN TO "MKTPROP"
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKP-STATUS.
