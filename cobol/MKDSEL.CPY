000100     SELECT DATASET-FILE ASSIGN TO "MKTCSV"
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKD-STATUS.
