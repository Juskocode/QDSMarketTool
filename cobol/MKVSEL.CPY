000100     SELECT VECTOR-FILE ASSIGN TO WS-VECTOR-NAME
000200            ORGANIZATION IS LINE SEQUENTIAL
000300            STATUS IS MKV-STATUS.
